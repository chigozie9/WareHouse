000100*
000200*  FDTRPT01.CBL
000300*  FD AND RECORD LAYOUT FOR THE TRANSFER-REPORT-FILE.  MODELED
000400*  ON THE SHOP'S USUAL PRINT-LINE LAYOUT (TITLE/HEADING/DETAIL
000500*  GROUPS) BUT CUT DOWN TO ONE DETAIL LINE PER TRANSFER, SINCE
000600*  THIS RUN HAS NO PAGE BREAKS, NO CONTROL TOTALS AND NO
000700*  HEADINGS TO REPEAT.
000800*
000900*  11/02/98  R.NUNES     ORIGINAL LAYOUT.
001000*
001100     FD  TRANSFER-REPORT-FILE
001200         LABEL RECORDS ARE OMITTED.
001300
001400     01  TRANSFER-REPORT-RECORD.
001500         05  TRPT-SOURCE-WAREHOUSE-ID  PIC 9(09).
001600         05  FILLER                    PIC X(01).
001700         05  TRPT-DEST-WAREHOUSE-ID    PIC 9(09).
001800         05  FILLER                    PIC X(01).
001900         05  TRPT-SKU                  PIC X(30).
002000         05  FILLER                    PIC X(01).
002100         05  TRPT-QUANTITY             PIC ZZZZZZZZ9.
002200         05  FILLER                    PIC X(01).
002300         05  TRPT-DISPOSITION          PIC X(08).
002400             88  TRPT-ACCEPTED             VALUE "ACCEPTED".
002500             88  TRPT-REJECTED             VALUE "REJECTED".
002600         05  FILLER                    PIC X(01).
002700         05  TRPT-REASON               PIC X(60).
