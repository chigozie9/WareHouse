000100*
000200*  SLIMNT01.CBL
000300*  FILE-CONTROL ENTRY FOR THE ITEM-MAINT-FILE.  THIS IS THE
000400*  BATCH JOB'S EQUIVALENT OF THE ADD/UPDATE/DELETE REQUESTS
000500*  THE ON-LINE ITEM SCREEN USED TO MAKE - ONE TRANSACTION
000600*  RECORD PER MAINTENANCE REQUEST, READ
000700*  SEQUENTIALLY.
000800*
000900*  01/09/95  R.NUNES     ORIGINAL SL/FD PAIR.
001000*
001100     SELECT ITEM-MAINT-FILE
001200         ASSIGN TO "ITEM-MAINT-FILE"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-IMNT-FILE-STATUS.
