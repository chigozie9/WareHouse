000100*
000200*  SLTRPT01.CBL
000300*  FILE-CONTROL ENTRY FOR THE TRANSFER-REPORT-FILE.  ONE
000400*  RESULT LINE IS WRITTEN FOR EVERY TRANSFER-REQUEST-RECORD
000500*  READ - ACCEPTED OR REJECTED, WITH REASON.  RUN LOG, NOT A
000600*  PRINTED/COLUMNAR REPORT.
000700*
000800*  11/02/98  R.NUNES     ORIGINAL SL/FD PAIR FOR TRANSFER RUN.
000900*
001000     SELECT TRANSFER-REPORT-FILE
001100         ASSIGN TO "TRANSFER-REPORT-FILE"
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS WS-TRPT-FILE-STATUS.
