000100*
000200*  PL-LOOK-FOR-ITEM-BY-SKU.CBL
000300*  LINEAR SEARCH OF IT-TABLE-ENTRY FOR THE ITEM CARRYING
000400*  WS-SEARCH-WH-ID AND WS-SEARCH-SKU.  ON RETURN,
000500*  W-FOUND-ITEM-RECORD IS "Y" AND IT-IX POINTS AT THE
000600*  MATCHING ENTRY, OR IT IS "N" AND IT-IX IS MEANINGLESS.
000700*
000800*  THE SKU IS ONLY UNIQUE WITHIN A WAREHOUSE, NOT ACROSS THE
000900*  WHOLE TABLE, SO BOTH KEYS HAVE TO MATCH ON THE SAME ENTRY -
001000*  SAME TWO-FIELD SECONDARY-KEY SCAN AS THE OLD VENDOR-BY-NAME
001100*  INQUIRY PROGRAM USED AGAINST THE VENDOR MASTER.
001200*
001300*  07/03/95  R.NUNES     ORIGINAL.
001400*
001500 2600-LOOK-FOR-ITEM-BY-SKU.
001600
001700     MOVE "N" TO W-FOUND-ITEM-RECORD.
001800     SET IT-IX TO 1.
001900
002000     SEARCH IT-TABLE-ENTRY
002100         AT END
002200             MOVE "N" TO W-FOUND-ITEM-RECORD
002300         WHEN IT-IX > IT-TABLE-COUNT
002400             MOVE "N" TO W-FOUND-ITEM-RECORD
002500         WHEN IT-TE-WAREHOUSE-ID (IT-IX) = WS-SEARCH-WH-ID
002600                 AND IT-TE-SKU (IT-IX) = WS-SEARCH-SKU
002700             MOVE "Y" TO W-FOUND-ITEM-RECORD
002800     END-SEARCH.
002900
003000 2600-LOOK-FOR-ITEM-BY-SKU-EXIT.
003100     EXIT.
