000100*
000200*  PL-LOOK-FOR-ITEM-RECORD.CBL
000300*  SEARCHES IT-TABLE-ENTRY FOR WS-SEARCH-ITEM-ID.  ON RETURN,
000400*  W-FOUND-ITEM-RECORD IS "Y" AND IT-IX POINTS AT THE
000500*  MATCHING ENTRY, OR IT IS "N" AND IT-IX IS MEANINGLESS.
000600*
000700*  07/03/95  R.NUNES     ORIGINAL.
000800*
000900 2500-LOOK-FOR-ITEM-RECORD.
001000
001100     MOVE "N" TO W-FOUND-ITEM-RECORD.
001200     SET IT-IX TO 1.
001300
001400     SEARCH IT-TABLE-ENTRY
001500         AT END
001600             MOVE "N" TO W-FOUND-ITEM-RECORD
001700         WHEN IT-IX > IT-TABLE-COUNT
001800             MOVE "N" TO W-FOUND-ITEM-RECORD
001900         WHEN IT-TE-ID (IT-IX) = WS-SEARCH-ITEM-ID
002000             MOVE "Y" TO W-FOUND-ITEM-RECORD
002100     END-SEARCH.
002200
002300 2500-LOOK-FOR-ITEM-RECORD-EXIT.
002400     EXIT.
