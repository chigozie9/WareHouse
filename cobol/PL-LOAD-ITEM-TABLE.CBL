000100*
000200*  PL-LOAD-ITEM-TABLE.CBL
000300*  OPENS THE ITEM MASTER, LOADS EVERY RECORD INTO
000400*  IT-TABLE-ENTRY AND CLOSES IT AGAIN.  THE CALLING PROGRAM
000500*  MUST HAVE COPY-ed WSITEM01.CBL FOR THE TABLE AND EOF SWITCH
000600*  AND SLITEM01.CBL/FDITEM01.CBL FOR THE FILE ITSELF.
000700*
000800*  ORIGINALLY WRITTEN AS SELECT-VOUCHER-TO-PAY'S SEQUENTIAL
000900*  SCAN-AND-FLAG PASS; RE-CUT HERE AS A TABLE LOADER, SAME AS
001000*  PL-LOAD-WAREHOUSE-TABLE.CBL.
001100*
001200*  07/03/95  R.NUNES     ORIGINAL.
001300*
001400 2300-LOAD-ITEM-TABLE.
001500 
001600     MOVE ZERO  TO IT-TABLE-COUNT.
001700     MOVE "N"   TO W-ITEM-EOF-SW.
001800 
001900     OPEN INPUT INVENTORY-ITEM-FILE.
002000 
002100     PERFORM 2310-READ-ITEM-FILE.
002200     PERFORM 2320-STORE-ITEM-ENTRY
002300         UNTIL ITEM-EOF.
002400 
002500     CLOSE INVENTORY-ITEM-FILE.
002600 
002700 2300-LOAD-ITEM-TABLE-EXIT.
002800     EXIT.
002900 
003000 2310-READ-ITEM-FILE.
003100 
003200     READ INVENTORY-ITEM-FILE
003300         AT END
003400             MOVE "Y" TO W-ITEM-EOF-SW.
003500 
003600 2310-READ-ITEM-FILE-EXIT.
003700     EXIT.
003800 
003900 2320-STORE-ITEM-ENTRY.
004000 
004100     ADD 1 TO IT-TABLE-COUNT.
004200     SET IT-IX TO IT-TABLE-COUNT.
004300 
004400     MOVE ITEM-ID                TO IT-TE-ID (IT-IX).
004500     MOVE ITEM-NAME               TO IT-TE-NAME (IT-IX).
004600     MOVE ITEM-SKU                 TO IT-TE-SKU (IT-IX).
004700     MOVE ITEM-DESCRIPTION          TO IT-TE-DESCRIPTION (IT-IX).
004800     MOVE ITEM-CATEGORY              TO IT-TE-CATEGORY (IT-IX).
004900     MOVE ITEM-STORAGE-LOCATION        TO IT-TE-STORAGE-LOCATION (IT-IX).
005000     MOVE ITEM-QUANTITY                 TO IT-TE-QUANTITY (IT-IX).
005100     MOVE ITEM-EXPIRATION-DATE TO IT-TE-EXPIRATION-DATE (IT-IX).
005200     MOVE ITEM-WAREHOUSE-ID                 TO IT-TE-WAREHOUSE-ID (IT-IX).
005300 
005400     PERFORM 2310-READ-ITEM-FILE.
005500 
005600 2320-STORE-ITEM-ENTRY-EXIT.
005700     EXIT.
