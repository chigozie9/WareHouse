000100*
000200*  FDWMNT01.CBL
000300*  FD AND RECORD LAYOUT FOR THE WAREHOUSE-MAINT-FILE.
000400*
000500*  WMT-ACTION-CODE DRIVES WHICH WAREHOUSE MAINTENANCE STEP
000600*  APPLIES:
000700*     "G"  -  GET ONE (BATCH FLOW STEP 2, INQUIRY ONLY)
000800*     "C"  -  CREATE  (BATCH FLOW STEP 3, RULES R1/R2)
000900*     "U"  -  UPDATE  (BATCH FLOW STEP 4, RULE R3)
001000*     "D"  -  DELETE  (BATCH FLOW STEP 5)
001100*
001200*  BATCH FLOW STEP 1 (LIST) TAKES NO TRANSACTION - THE WHOLE
001300*  WAREHOUSE MASTER IS LISTED ONCE AT THE START OF EVERY RUN.
001400*
001500*  WMT-CURRENT-CAPACITY-SUPPLIED IS "N" WHEN THE INPUT DID NOT
001600*  CARRY A CURRENT-CAPACITY VALUE (FLAT FILES HAVE NO NULL, SO
001700*  THE SUPPLIED-INDICATOR STANDS IN FOR IT) - RULE R1 DEFAULTS
001800*  IT TO ZERO IN THAT CASE.
001900*
002000*  01/09/95  R.NUNES     ORIGINAL LAYOUT.
002100*
002200     FD  WAREHOUSE-MAINT-FILE
002300         LABEL RECORDS ARE STANDARD.
002400
002500     01  WAREHOUSE-MAINT-TRANS-RECORD.
002600         05  WMT-ACTION-CODE           PIC X(01).
002700             88  WMT-INQUIRE               VALUE "G".
002800             88  WMT-CREATE                VALUE "C".
002900             88  WMT-UPDATE                VALUE "U".
003000             88  WMT-DELETE                VALUE "D".
003100         05  WMT-WH-ID                 PIC 9(09).
003200         05  WMT-WH-NAME               PIC X(60).
003300         05  WMT-WH-LOCATION           PIC X(60).
003400         05  WMT-WH-MAX-CAPACITY       PIC 9(09).
003500         05  WMT-WH-CURRENT-CAPACITY   PIC 9(09).
003600         05  WMT-CURR-CAPACITY-SUPPLIED PIC X(01).
003700             88  WMT-CURR-CAP-SUPPLIED     VALUE "Y".
003800         05  FILLER                    PIC X(11).
003900
004000*
004100*    ALTERNATE VIEW USED WHEN LOGGING A REJECTED TRANSACTION -
004200*    ACTION CODE AND KEY TOGETHER, WITHOUT THE DESCRIPTIVE
004300*    FIELDS.
004400*
004500     01  WMT-LOG-KEY-VIEW REDEFINES WAREHOUSE-MAINT-TRANS-RECORD.
004600         05  WMT-LOG-ACTION-CODE       PIC X(01).
004700         05  WMT-LOG-WH-ID             PIC 9(09).
004800         05  FILLER                    PIC X(150).
