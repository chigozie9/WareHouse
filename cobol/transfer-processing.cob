000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRANSFER-PROCESSING.
000300 AUTHOR.  D.ALVES.
000400 INSTALLATION.  WAREHOUSING DEPT - DATA PROCESSING.
000500 DATE-WRITTEN.  02/06/95.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    02/06/95  D.ALVES     ORIGINAL PROGRAM.  BUILT FROM THE
001200*                          OLD PAY-SELECTED-VOUCHER /
001300*                          PRINT-VENDOR-BY-NUMBER SKELETON TO
001400*                          MOVE STOCK BETWEEN WAREHOUSES
001500*                          INSTEAD OF PAYING VOUCHERS.
001600*    02/21/95  D.ALVES     ADDED THE DESTINATION-CAPACITY EDIT
001700*                          (REQUEST #1147) SO A TRANSFER CAN
001800*                          NO LONGER OVERFILL THE RECEIVING
001900*                          WAREHOUSE.
002000*    03/09/95  R.NUNES     SOURCE ITEM NOW DROPS OFF THE
002100*                          MASTER WHEN ITS QUANTITY HITS ZERO
002200*                          INSTEAD OF SITTING THERE AT ZERO.
002300*    07/02/96  D.ALVES     DESTINATION ITEM DESCRIPTIVE FIELDS
002400*                          ARE NOW SNAPSHOTTED BEFORE THE
002500*                          SOURCE ITEM IS DROPPED - A TRANSFER
002600*                          THAT EMPTIED THE SOURCE ITEM WAS
002700*                          CREATING A BLANK DESTINATION ITEM
002800*                          (TICKET WH-96-055).
002900*    11/14/98  R.NUNES     TABLE SIZES RAISED - SEE WSWRHS01
003000*                          AND WSITEM01.
003100*    01/11/99  R.NUNES     Y2K - SWITCHED THE RUN-CONTROL DATE
003200*                          STAMP FROM ACCEPT FROM DATE (2-DIGIT
003300*                          YEAR) TO ACCEPT FROM DATE YYYYMMDD
003400*                          NOW THAT THE COMPILER SUPPORTS IT.
003500*                          MEMO DP-99-014.
003600*    09/25/01  M.SOUZA     TRANSFER REPORT LINE NOW CARRIES THE
003700*                          AVAILABLE QUANTITY/CAPACITY FIGURE
003800*                          IN THE REASON TEXT ON A REJECT
003900*                          (TICKET WH-2001-146).
004000*    04/18/96  R.NUNES     NEW-DESTINATION-ITEM ID IS NOW
004100*                          DERIVED AS ONE MORE THAN THE HIGHEST
004200*                          ITEM-ID ON THE MASTER AT LOAD TIME -
004300*                          THE TRANSFER REQUEST CARRIES NO ID
004400*                          OF ITS OWN FOR A BRAND-NEW ITEM.
004500*
004600*    THIS PROGRAM READS TRANSFER-REQUEST-FILE ONE RECORD AT A
004700*    TIME AND MOVES STOCK OF ONE SKU FROM THE SOURCE WAREHOUSE
004800*    TO THE DESTINATION WAREHOUSE, WRITING ONE ACCEPTED/
004900*    REJECTED LINE PER REQUEST TO TRANSFER-REPORT-FILE.  NO
005000*    TOTALS OR CONTROL BREAKS ARE CARRIED ACROSS REQUESTS -
005100*    EACH TRANSFER STANDS ON ITS OWN.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     COPY SLWRHS01.CBL.
006300     COPY SLITEM01.CBL.
006400     COPY SLTRAN01.CBL.
006500     COPY SLTRPT01.CBL.
006600     COPY SLCTRL01.CBL.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000     COPY FDWRHS01.CBL.
007100     COPY FDITEM01.CBL.
007200     COPY FDTRAN01.CBL.
007300     COPY FDTRPT01.CBL.
007400     COPY FDCTRL01.CBL.
007500 
007600 WORKING-STORAGE SECTION.
007700     COPY WSWRHS01.CBL.
007800     COPY WSITEM01.CBL.
007900 
008000 01  W-TRAN-EOF-SW                    PIC X.
008100     88  TRAN-EOF                     VALUE "Y".
008200 
008300 01  W-TRAN-REJECT-SW                 PIC X.
008400     88  TRAN-REJECTED                VALUE "Y".
008500 
008600 01  W-CTRL-FILE-WAS-EMPTY            PIC X.
008700     88  CTRL-FILE-WAS-EMPTY          VALUE "Y".
008800 
008900 01  W-REJECT-REASON                  PIC X(60).
009000 
009100 01  W-RUN-COUNTERS.
009200     05  W-TR-ACCEPTED-CT             PIC 9(07) COMP.
009300     05  W-TR-REJECTED-CT             PIC 9(07) COMP.
009400     05  FILLER                       PIC X(05).
009500 
009600*
009700*    ONE PAIR OF WAREHOUSE INDICES AND ONE PAIR OF ITEM
009800*    INDICES ARE HELD HERE BECAUSE A SINGLE TRANSFER TOUCHES
009900*    TWO ENTRIES IN EACH TABLE AT ONCE - THE INDEX-NAMES
010000*    WH-IX AND IT-IX (FROM WSWRHS01/WSITEM01) ARE ONLY GOOD
010100*    FOR ONE LOOKUP AT A TIME, SO THE RESULT OF EACH LOOKUP IS
010200*    COPIED OUT HERE BEFORE THE NEXT LOOKUP OVERWRITES IT.
010300*
010400 01  W-TRANSFER-INDEX-AREA.
010500     05  W-SRC-WH-IX                  PIC 9(05) COMP.
010600     05  W-DST-WH-IX                  PIC 9(05) COMP.
010700     05  W-SRC-IT-IX                  PIC 9(05) COMP.
010800     05  W-DST-IT-IX                  PIC 9(05) COMP.
010900     05  FILLER                       PIC X(04).
011000 01  W-TRANSFER-INDEX-EDIT
011100         REDEFINES W-TRANSFER-INDEX-AREA.
011200     05  W-SRC-WH-IX-ED               PIC ZZZZ9.
011300     05  W-DST-WH-IX-ED               PIC ZZZZ9.
011400     05  W-SRC-IT-IX-ED               PIC ZZZZ9.
011500     05  W-DST-IT-IX-ED               PIC ZZZZ9.
011600     05  FILLER                       PIC X(04).
011700 
011800 01  W-AVAILABLE-WORK.
011900     05  W-AVAILABLE-QTY              PIC 9(09).
012000     05  FILLER                       PIC X(04).
012100 01  W-AVAILABLE-EDIT REDEFINES W-AVAILABLE-WORK.
012200     05  W-AVAILABLE-QTY-ED           PIC ZZZZZZZZ9.
012300     05  FILLER                       PIC X(04).
012400 
012500*
012600*    SNAPSHOT OF THE SOURCE ITEM'S DESCRIPTIVE FIELDS, TAKEN
012700*    BEFORE THE SOURCE ITEM IS POSSIBLY DROPPED FROM THE
012800*    TABLE (RULE R15) - RULE R16 NEEDS THESE TO BUILD A NEW
012900*    DESTINATION ITEM EVEN WHEN THE SOURCE ITEM NO LONGER
013000*    EXISTS TO COPY FROM DIRECTLY.
013100*
013200 01  W-SOURCE-ITEM-HOLD.
013300     05  W-SIH-NAME                   PIC X(60).
013400     05  W-SIH-SKU                    PIC X(30).
013500     05  W-SIH-DESCRIPTION            PIC X(100).
013600     05  W-SIH-CATEGORY               PIC X(40).
013700     05  W-SIH-STORAGE-LOCATION       PIC X(40).
013800     05  FILLER                       PIC X(05).
013900 
014000*
014100*    THE TRANSFER REQUEST CARRIES NO ITEM-ID FOR A NEW
014200*    DESTINATION ITEM (THERE IS NO KEY-GENERATOR ON A FLAT
014300*    FILE), SO A FRESH ID IS DERIVED AS ONE MORE THAN THE
014400*    HIGHEST ITEM-ID ON FILE WHEN THE TABLE IS LOADED - SEE
014500*    2350-DERIVE-NEXT-ITEM-ID.
014600*
014700 01  W-NEXT-ITEM-ID                   PIC 9(09).
014800 
014900 PROCEDURE DIVISION.
015000 
015100 0000-MAIN-LOGIC.
015200 
015300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
015400 
015500     PERFORM 7000-PROCESS-ONE-TRANSFER
015600         THRU 7000-PROCESS-ONE-TRANSFER-EXIT
015700         UNTIL TRAN-EOF.
015800 
015900     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
016000 
016100     STOP RUN.
016200 
016300 0000-MAIN-LOGIC-EXIT.
016400     EXIT.
016500 
016600 1000-INITIALIZE.
016700 
016800     PERFORM 2000-LOAD-WAREHOUSE-TABLE
016900         THRU 2000-LOAD-WAREHOUSE-TABLE-EXIT.
017000     PERFORM 2300-LOAD-ITEM-TABLE
017100         THRU 2300-LOAD-ITEM-TABLE-EXIT.
017200     PERFORM 2350-DERIVE-NEXT-ITEM-ID
017300         THRU 2350-DERIVE-NEXT-ITEM-ID-EXIT.
017400 
017500     MOVE ZERO TO W-TR-ACCEPTED-CT W-TR-REJECTED-CT.
017600 
017700     OPEN INPUT  TRANSFER-REQUEST-FILE.
017800     OPEN OUTPUT TRANSFER-REPORT-FILE.
017900     MOVE "N" TO W-TRAN-EOF-SW.
018000     PERFORM 1100-READ-TRANSFER-FILE
018100         THRU 1100-READ-TRANSFER-FILE-EXIT.
018200 
018300     PERFORM 1200-READ-RUN-CONTROL
018400         THRU 1200-READ-RUN-CONTROL-EXIT.
018500 
018600 1000-INITIALIZE-EXIT.
018700     EXIT.
018800 
018900 1100-READ-TRANSFER-FILE.
019000 
019100     READ TRANSFER-REQUEST-FILE
019200         AT END
019300             MOVE "Y" TO W-TRAN-EOF-SW
019400     END-READ.
019500 
019600 1100-READ-TRANSFER-FILE-EXIT.
019700     EXIT.
019800 
019900 1200-READ-RUN-CONTROL.
020000 
020100     MOVE "N" TO W-CTRL-FILE-WAS-EMPTY.
020200     OPEN INPUT RUN-CONTROL-FILE.
020300     READ RUN-CONTROL-FILE
020400         AT END
020500             MOVE "Y" TO W-CTRL-FILE-WAS-EMPTY
020600     END-READ.
020700     CLOSE RUN-CONTROL-FILE.
020800 
020900     IF CTRL-FILE-WAS-EMPTY
021000         INITIALIZE RUN-CONTROL-RECORD
021100     END-IF.
021200 
021300 1200-READ-RUN-CONTROL-EXIT.
021400     EXIT.
021500 
021600*
021700*    HIGH-WATER-MARK SCAN OF THE ITEM TABLE AS JUST LOADED.
021800*
021900 2350-DERIVE-NEXT-ITEM-ID.
022000 
022100     MOVE ZERO TO W-NEXT-ITEM-ID.
022200     PERFORM 2360-CHECK-ONE-ITEM-ID
022300         THRU 2360-CHECK-ONE-ITEM-ID-EXIT
022400         VARYING IT-IX FROM 1 BY 1
022500         UNTIL IT-IX > IT-TABLE-COUNT.
022600     ADD 1 TO W-NEXT-ITEM-ID.
022700 
022800 2350-DERIVE-NEXT-ITEM-ID-EXIT.
022900     EXIT.
023000 
023100 2360-CHECK-ONE-ITEM-ID.
023200 
023300     IF IT-TE-ID (IT-IX) > W-NEXT-ITEM-ID                           041896
023400         MOVE IT-TE-ID (IT-IX) TO W-NEXT-ITEM-ID
023500     END-IF.
023600 
023700 2360-CHECK-ONE-ITEM-ID-EXIT.
023800     EXIT.
023900 
024000 COPY PL-LOOK-FOR-WAREHOUSE-RECORD.CBL.
024100 COPY PL-LOAD-WAREHOUSE-TABLE.CBL.
024200 COPY PL-SAVE-WAREHOUSE-TABLE.CBL.
024300 COPY PL-LOOK-FOR-ITEM-BY-SKU.CBL.
024400 COPY PL-LOAD-ITEM-TABLE.CBL.
024500 COPY PL-SAVE-ITEM-TABLE.CBL.
024600 
024700*
024800*    ONE COMPLETE TRANSFER REQUEST, STEPS 1 THROUGH 12 OF THE
024900*    TRANSFER EDIT/APPLY SEQUENCE.  EACH EDIT PARAGRAPH SETS
025000*    W-TRAN-REJECT-SW AND W-REJECT-REASON AND FALLS THROUGH TO
025100*    THE PARAGRAPH EXIT; A GO TO SKIPS THE REMAINING EDITS AND
025200*    THE APPLY STEP AS SOON AS ONE OF THEM FAILS.
025300*
025400 7000-PROCESS-ONE-TRANSFER.
025500 
025600     MOVE "N" TO W-TRAN-REJECT-SW.
025700     MOVE SPACES TO W-REJECT-REASON.
025800 
025900     PERFORM 7010-EDIT-SOURCE-WAREHOUSE
026000         THRU 7010-EDIT-SOURCE-WAREHOUSE-EXIT.
026100     IF TRAN-REJECTED
026200         GO TO 7000-WRITE-REPORT-LINE.
026300 
026400     PERFORM 7020-EDIT-DEST-WAREHOUSE
026500         THRU 7020-EDIT-DEST-WAREHOUSE-EXIT.
026600     IF TRAN-REJECTED
026700         GO TO 7000-WRITE-REPORT-LINE.
026800 
026900     PERFORM 7030-EDIT-WAREHOUSES-DIFFER
027000         THRU 7030-EDIT-WAREHOUSES-DIFFER-EXIT.
027100     IF TRAN-REJECTED
027200         GO TO 7000-WRITE-REPORT-LINE.
027300 
027400     PERFORM 7040-EDIT-QUANTITY-SUPPLIED
027500         THRU 7040-EDIT-QUANTITY-SUPPLIED-EXIT.
027600     IF TRAN-REJECTED
027700         GO TO 7000-WRITE-REPORT-LINE.
027800 
027900     PERFORM 7050-EDIT-SOURCE-ITEM
028000         THRU 7050-EDIT-SOURCE-ITEM-EXIT.
028100     IF TRAN-REJECTED
028200         GO TO 7000-WRITE-REPORT-LINE.
028300 
028400     PERFORM 7060-EDIT-SOURCE-QUANTITY
028500         THRU 7060-EDIT-SOURCE-QUANTITY-EXIT.
028600     IF TRAN-REJECTED
028700         GO TO 7000-WRITE-REPORT-LINE.
028800 
028900     PERFORM 7070-EDIT-DEST-CAPACITY
029000         THRU 7070-EDIT-DEST-CAPACITY-EXIT.
029100     IF TRAN-REJECTED
029200         GO TO 7000-WRITE-REPORT-LINE.
029300 
029400     PERFORM 7080-APPLY-TRANSFER
029500         THRU 7080-APPLY-TRANSFER-EXIT.
029600 
029700 7000-WRITE-REPORT-LINE.
029800 
029900     PERFORM 7900-WRITE-REPORT-LINE
030000         THRU 7900-WRITE-REPORT-LINE-EXIT.
030100 
030200     PERFORM 1100-READ-TRANSFER-FILE
030300         THRU 1100-READ-TRANSFER-FILE-EXIT.
030400 
030500 7000-PROCESS-ONE-TRANSFER-EXIT.
030600     EXIT.
030700 
030800*
030900*    STEP 1 / R12 GROUNDWORK - LOCATE THE SOURCE WAREHOUSE.
031000*
031100 7010-EDIT-SOURCE-WAREHOUSE.
031200 
031300     MOVE TR-SOURCE-WAREHOUSE-ID TO WS-SEARCH-WH-ID.
031400     PERFORM 2200-LOOK-FOR-WAREHOUSE-RECORD
031500         THRU 2200-LOOK-FOR-WAREHOUSE-RECORD-EXIT.
031600 
031700     IF FOUND-WAREHOUSE-RECORD
031800         SET W-SRC-WH-IX TO WH-IX
031900     ELSE
032000         MOVE "Y" TO W-TRAN-REJECT-SW
032100         MOVE "SOURCE WAREHOUSE NOT FOUND" TO W-REJECT-REASON
032200     END-IF.
032300 
032400 7010-EDIT-SOURCE-WAREHOUSE-EXIT.
032500     EXIT.
032600 
032700*
032800*    STEP 2 - LOCATE THE DESTINATION WAREHOUSE.
032900*
033000 7020-EDIT-DEST-WAREHOUSE.
033100 
033200     MOVE TR-DEST-WAREHOUSE-ID TO WS-SEARCH-WH-ID.
033300     PERFORM 2200-LOOK-FOR-WAREHOUSE-RECORD
033400         THRU 2200-LOOK-FOR-WAREHOUSE-RECORD-EXIT.
033500 
033600     IF FOUND-WAREHOUSE-RECORD
033700         SET W-DST-WH-IX TO WH-IX
033800     ELSE
033900         MOVE "Y" TO W-TRAN-REJECT-SW
034000         MOVE "DESTINATION WAREHOUSE NOT FOUND"
034100             TO W-REJECT-REASON
034200     END-IF.
034300 
034400 7020-EDIT-DEST-WAREHOUSE-EXIT.
034500     EXIT.
034600 
034700*
034800*    STEP 3 / RULE R10.
034900*
035000 7030-EDIT-WAREHOUSES-DIFFER.
035100 
035200     IF TR-SOURCE-WAREHOUSE-ID = TR-DEST-WAREHOUSE-ID
035300         MOVE "Y" TO W-TRAN-REJECT-SW
035400         MOVE "SOURCE AND DESTINATION WAREHOUSE ARE THE SAME"
035500             TO W-REJECT-REASON
035600     END-IF.
035700 
035800 7030-EDIT-WAREHOUSES-DIFFER-EXIT.
035900     EXIT.
036000 
036100*
036200*    STEP 4 / RULE R11.
036300*
036400 7040-EDIT-QUANTITY-SUPPLIED.
036500 
036600     IF (NOT TR-QTY-WAS-SUPPLIED) OR TR-QUANTITY NOT > ZERO
036700         MOVE "Y" TO W-TRAN-REJECT-SW
036800         MOVE "TRANSFER QUANTITY MUST BE GREATER THAN 0"
036900             TO W-REJECT-REASON
037000     END-IF.
037100 
037200 7040-EDIT-QUANTITY-SUPPLIED-EXIT.
037300     EXIT.
037400 
037500*
037600*    STEP 5 / RULE R12 - LOCATE THE SKU IN THE SOURCE
037700*    WAREHOUSE.  THE DESCRIPTIVE-FIELD SNAPSHOT IS TAKEN HERE,
037800*    WHILE THE ENTRY IS STILL GUARANTEED TO BE IN PLACE.
037900*
038000 7050-EDIT-SOURCE-ITEM.
038100 
038200     MOVE TR-SOURCE-WAREHOUSE-ID TO WS-SEARCH-WH-ID.
038300     MOVE TR-SKU TO WS-SEARCH-SKU.
038400     PERFORM 2600-LOOK-FOR-ITEM-BY-SKU
038500         THRU 2600-LOOK-FOR-ITEM-BY-SKU-EXIT.
038600 
038700     IF FOUND-ITEM-RECORD
038800         SET W-SRC-IT-IX TO IT-IX
038900         MOVE IT-TE-NAME (IT-IX)            TO W-SIH-NAME          WH96055
039000         MOVE IT-TE-SKU (IT-IX)             TO W-SIH-SKU
039100         MOVE IT-TE-DESCRIPTION (IT-IX)     TO W-SIH-DESCRIPTION
039200         MOVE IT-TE-CATEGORY (IT-IX)        TO W-SIH-CATEGORY
039300         MOVE IT-TE-STORAGE-LOCATION (IT-IX)
039400             TO W-SIH-STORAGE-LOCATION                             WH96055
039500     ELSE
039600         MOVE "Y" TO W-TRAN-REJECT-SW
039700         MOVE "SKU DOES NOT EXIST IN SOURCE WAREHOUSE"
039800             TO W-REJECT-REASON
039900     END-IF.
040000 
040100 7050-EDIT-SOURCE-ITEM-EXIT.
040200     EXIT.
040300 
040400*
040500*    STEP 6 / RULE R13.
040600*
040700 7060-EDIT-SOURCE-QUANTITY.
040800 
040900     IF TR-QUANTITY > IT-TE-QUANTITY (W-SRC-IT-IX)
041000         MOVE IT-TE-QUANTITY (W-SRC-IT-IX) TO W-AVAILABLE-QTY
041100         MOVE "Y" TO W-TRAN-REJECT-SW
041200         STRING "TRANSFER QUANTITY EXCEEDS SOURCE ON HAND OF "
041300             W-AVAILABLE-QTY-ED                                    WH01146
041400             DELIMITED BY SIZE INTO W-REJECT-REASON
041500     END-IF.
041600 
041700 7060-EDIT-SOURCE-QUANTITY-EXIT.
041800     EXIT.
041900 
042000*
042100*    STEP 7 / RULE R14.
042200*
042300 7070-EDIT-DEST-CAPACITY.
042400 
042500     COMPUTE W-AVAILABLE-QTY =
042600         WH-TE-MAX-CAPACITY (W-DST-WH-IX) -
042700         WH-TE-CURR-CAPACITY (W-DST-WH-IX).
042800 
042900     IF TR-QUANTITY > W-AVAILABLE-QTY                              REQ1147
043000         MOVE "Y" TO W-TRAN-REJECT-SW
043100         STRING
043200             "TRANSFER QUANTITY EXCEEDS DESTINATION CAPACITY OF "
043300             W-AVAILABLE-QTY-ED                                    WH01146
043400             DELIMITED BY SIZE INTO W-REJECT-REASON
043500     END-IF.
043600 
043700 7070-EDIT-DEST-CAPACITY-EXIT.
043800     EXIT.
043900 
044000*
044100*    STEPS 8 THROUGH 12 / RULES R15, R16, R17 - ALL EDITS HAVE
044200*    PASSED, SO THE TRANSFER IS APPLIED AGAINST BOTH TABLES.
044300*
044400 7080-APPLY-TRANSFER.
044500 
044600     SUBTRACT TR-QUANTITY FROM IT-TE-QUANTITY (W-SRC-IT-IX).
044700     SUBTRACT TR-QUANTITY FROM WH-TE-CURR-CAPACITY (W-SRC-WH-IX).
044800 
044900     IF IT-TE-QUANTITY (W-SRC-IT-IX) = ZERO                         030995
045000         IF W-SRC-IT-IX < IT-TABLE-COUNT
045100             MOVE IT-TABLE-ENTRY (IT-TABLE-COUNT)
045200                 TO IT-TABLE-ENTRY (W-SRC-IT-IX)
045300         END-IF
045400         SUBTRACT 1 FROM IT-TABLE-COUNT
045500     END-IF.
045600 
045700     MOVE TR-DEST-WAREHOUSE-ID TO WS-SEARCH-WH-ID.
045800     MOVE TR-SKU TO WS-SEARCH-SKU.
045900     PERFORM 2600-LOOK-FOR-ITEM-BY-SKU
046000         THRU 2600-LOOK-FOR-ITEM-BY-SKU-EXIT.
046100 
046200     IF FOUND-ITEM-RECORD
046300         SET W-DST-IT-IX TO IT-IX
046400     ELSE
046500         ADD 1 TO IT-TABLE-COUNT
046600         SET W-DST-IT-IX TO IT-TABLE-COUNT
046700         MOVE W-NEXT-ITEM-ID                                        041896
046800             TO IT-TE-ID (W-DST-IT-IX)
046900         ADD 1 TO W-NEXT-ITEM-ID
047000         MOVE W-SIH-NAME
047100             TO IT-TE-NAME (W-DST-IT-IX)
047200         MOVE W-SIH-SKU
047300             TO IT-TE-SKU (W-DST-IT-IX)
047400         MOVE W-SIH-DESCRIPTION
047500             TO IT-TE-DESCRIPTION (W-DST-IT-IX)
047600         MOVE W-SIH-CATEGORY
047700             TO IT-TE-CATEGORY (W-DST-IT-IX)
047800         MOVE W-SIH-STORAGE-LOCATION
047900             TO IT-TE-STORAGE-LOCATION (W-DST-IT-IX)
048000         MOVE TR-DEST-WAREHOUSE-ID
048100             TO IT-TE-WAREHOUSE-ID (W-DST-IT-IX)
048200         MOVE ZERO
048300             TO IT-TE-QUANTITY (W-DST-IT-IX)
048400         MOVE ZERO
048500             TO IT-TE-EXPIRATION-DATE (W-DST-IT-IX)
048600     END-IF.
048700 
048800     ADD TR-QUANTITY TO IT-TE-QUANTITY (W-DST-IT-IX).
048900     ADD TR-QUANTITY TO WH-TE-CURR-CAPACITY (W-DST-WH-IX).
049000 
049100     ADD 1 TO W-TR-ACCEPTED-CT.
049200 
049300 7080-APPLY-TRANSFER-EXIT.
049400     EXIT.
049500 
049600 7900-WRITE-REPORT-LINE.
049700 
049800     MOVE TR-SOURCE-WAREHOUSE-ID TO TRPT-SOURCE-WAREHOUSE-ID.
049900     MOVE TR-DEST-WAREHOUSE-ID   TO TRPT-DEST-WAREHOUSE-ID.
050000     MOVE TR-SKU                 TO TRPT-SKU.
050100     MOVE TR-QUANTITY            TO TRPT-QUANTITY.
050200     MOVE W-REJECT-REASON        TO TRPT-REASON.
050300 
050400     IF TRAN-REJECTED
050500         MOVE "REJECTED" TO TRPT-DISPOSITION
050600         ADD 1 TO W-TR-REJECTED-CT
050700     ELSE
050800         MOVE "ACCEPTED" TO TRPT-DISPOSITION
050900     END-IF.
051000 
051100     WRITE TRANSFER-REPORT-RECORD.
051200 
051300 7900-WRITE-REPORT-LINE-EXIT.
051400     EXIT.
051500 
051600 9000-TERMINATE.
051700 
051800     CLOSE TRANSFER-REQUEST-FILE.
051900     CLOSE TRANSFER-REPORT-FILE.
052000 
052100     PERFORM 2100-SAVE-WAREHOUSE-TABLE
052200         THRU 2100-SAVE-WAREHOUSE-TABLE-EXIT.
052300     PERFORM 2400-SAVE-ITEM-TABLE
052400         THRU 2400-SAVE-ITEM-TABLE-EXIT.
052500 
052600     ADD W-TR-ACCEPTED-CT TO CTRL-TRANSFERS-ACCEPTED.
052700     ADD W-TR-REJECTED-CT TO CTRL-TRANSFERS-REJECTED.
052800     ACCEPT CTRL-LAST-RUN-DATE FROM DATE YYYYMMDD.                 DP99014
052900 
053000     OPEN OUTPUT RUN-CONTROL-FILE.
053100     WRITE RUN-CONTROL-RECORD.
053200     CLOSE RUN-CONTROL-FILE.
053300 
053400     DISPLAY "TRANSFER PROCESSING RUN TOTALS".
053500     DISPLAY "  ACCEPTED ....... " W-TR-ACCEPTED-CT.
053600     DISPLAY "  REJECTED ....... " W-TR-REJECTED-CT.
053700 
053800 9000-TERMINATE-EXIT.
053900     EXIT.
