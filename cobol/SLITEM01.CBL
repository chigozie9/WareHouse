000100*
000200*  SLITEM01.CBL
000300*  FILE-CONTROL ENTRY FOR THE INVENTORY-ITEM-FILE (ITEM
000400*  MASTER).  COPY INTO FILE-CONTROL OF ANY PROGRAM THAT OPENS
000500*  THE ITEM MASTER.
000600*
000700*  01/06/95  R.NUNES     ORIGINAL SL/FD PAIR FOR WHSE SYSTEM.
000800*  03/14/97  R.NUNES     LINE SEQUENTIAL, NOT INDEXED - SEE
000900*                        FDITEM01.CBL BANNER FOR WHY.
001000*
001100     SELECT INVENTORY-ITEM-FILE
001200         ASSIGN TO "INVENTORY-ITEM-FILE"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-ITEM-FILE-STATUS.
