000100*
000200*  FDIMNT01.CBL
000300*  FD AND RECORD LAYOUT FOR THE ITEM-MAINT-FILE.
000400*
000500*  IMT-ACTION-CODE DRIVES WHICH ITEM MAINTENANCE STEP
000600*  APPLIES:
000700*     "A"  -  ADD ITEM     (BATCH FLOW STEP 2, RULES R4/R5/R6/R9)
000800*     "U"  -  UPDATE ITEM  (BATCH FLOW STEP 3, RULES R4/R7/R8/R9)
000900*     "D"  -  DELETE ITEM  (BATCH FLOW STEP 4, RULES R8/R9)
001000*
001100*  IMT-WH-ID IS THE TARGET WAREHOUSE ON ADD AND THE REQUESTED
001200*  WAREHOUSE (FOR THE R8 BELONGS-TO-WAREHOUSE EDIT) ON UPDATE
001300*  AND DELETE.  IMT-ITEM-ID IS THE LOOKUP KEY ON UPDATE AND
001400*  DELETE.  ON ADD IT CARRIES THE ID TO ASSIGN IF THE
001500*  (WAREHOUSE, SKU) PAIR TURNS OUT TO BE A NEW ITEM - THERE IS
001600*  NO KEY-GENERATOR ON THIS FILE, THE PREPARING JOB HAS TO
001700*  SUPPLY THE NUMBER - BUT IT IS IGNORED IN FAVOR OF THE
001800*  EXISTING ID WHEN RULE R6'S MERGE APPLIES.
001900*
002000*  IMT-QUANTITY-SUPPLIED IS "N" WHEN THE INPUT DID NOT CARRY A
002100*  QUANTITY (FLAT FILES HAVE NO NULL) - THE ADD AND UPDATE
002200*  MODULES DEFAULT THE QUANTITY TO ZERO IN THAT CASE BEFORE
002300*  APPLYING RULE R4.
002400*
002500*  01/09/95  R.NUNES     ORIGINAL LAYOUT.
002600*
002700     FD  ITEM-MAINT-FILE
002800         LABEL RECORDS ARE STANDARD.
002900
003000     01  ITEM-MAINT-TRANS-RECORD.
003100         05  IMT-ACTION-CODE           PIC X(01).
003200             88  IMT-ADD                   VALUE "A".
003300             88  IMT-UPDATE                VALUE "U".
003400             88  IMT-DELETE                VALUE "D".
003500         05  IMT-WH-ID                 PIC 9(09).
003600         05  IMT-ITEM-ID               PIC 9(09).
003700         05  IMT-ITEM-NAME             PIC X(60).
003800         05  IMT-ITEM-SKU              PIC X(30).
003900         05  IMT-ITEM-DESCRIPTION      PIC X(100).
004000         05  IMT-ITEM-CATEGORY         PIC X(40).
004100         05  IMT-ITEM-STORAGE-LOCATION PIC X(40).
004200         05  IMT-ITEM-QUANTITY         PIC 9(09).
004300         05  IMT-QUANTITY-SUPPLIED     PIC X(01).
004400             88  IMT-QTY-WAS-SUPPLIED      VALUE "Y".
004500         05  IMT-ITEM-EXPIRATION-DATE  PIC 9(08).
004600         05  FILLER                    PIC X(13).
004700
004800*
004900*    ALTERNATE VIEW USED WHEN LOGGING A REJECTED TRANSACTION -
005000*    ACTION CODE AND BOTH KEYS TOGETHER, WITHOUT THE
005100*    DESCRIPTIVE FIELDS.
005200*
005300     01  IMT-LOG-KEY-VIEW REDEFINES ITEM-MAINT-TRANS-RECORD.
005400         05  IMT-LOG-ACTION-CODE       PIC X(01).
005500         05  IMT-LOG-WH-ID             PIC 9(09).
005600         05  IMT-LOG-ITEM-ID           PIC 9(09).
005700         05  FILLER                    PIC X(301).
