000100*
000200*  PL-SAVE-ITEM-TABLE.CBL
000300*  REWRITES THE ITEM MASTER FROM IT-TABLE-ENTRY, IN TABLE
000400*  ORDER, AFTER A MAINTENANCE OR TRANSFER RUN HAS ADDED,
000500*  CHANGED OR REMOVED ENTRIES.  SAME REPLACE-THE-WHOLE-FILE
000600*  APPROACH AS PL-SAVE-WAREHOUSE-TABLE.CBL.
000700*
000800*  07/03/95  R.NUNES     ORIGINAL.
000900*
001000 2400-SAVE-ITEM-TABLE.
001100 
001200     OPEN OUTPUT INVENTORY-ITEM-FILE.
001300 
001400     IF IT-TABLE-COUNT NOT = ZERO
001500         PERFORM 2410-WRITE-ITEM-ENTRY
001600             VARYING IT-IX FROM 1 BY 1
001700             UNTIL IT-IX > IT-TABLE-COUNT.
001800 
001900     CLOSE INVENTORY-ITEM-FILE.
002000 
002100 2400-SAVE-ITEM-TABLE-EXIT.
002200     EXIT.
002300 
002400 2410-WRITE-ITEM-ENTRY.
002500 
002600     MOVE IT-TE-ID (IT-IX)                  TO ITEM-ID.
002700     MOVE IT-TE-NAME (IT-IX)                 TO ITEM-NAME.
002800     MOVE IT-TE-SKU (IT-IX)                   TO ITEM-SKU.
002900     MOVE IT-TE-DESCRIPTION (IT-IX)            TO ITEM-DESCRIPTION.
003000     MOVE IT-TE-CATEGORY (IT-IX)                TO ITEM-CATEGORY.
003100     MOVE IT-TE-STORAGE-LOCATION (IT-IX)         TO ITEM-STORAGE-LOCATION.
003200     MOVE IT-TE-QUANTITY (IT-IX)                  TO ITEM-QUANTITY.
003300     MOVE IT-TE-EXPIRATION-DATE (IT-IX) TO ITEM-EXPIRATION-DATE.
003400     MOVE IT-TE-WAREHOUSE-ID (IT-IX)                TO ITEM-WAREHOUSE-ID.
003500 
003600     WRITE INVENTORY-ITEM-RECORD.
003700 
003800 2410-WRITE-ITEM-ENTRY-EXIT.
003900     EXIT.
