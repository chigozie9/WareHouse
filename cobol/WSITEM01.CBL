000100*
000200*  WSITEM01.CBL
000300*  WORKING-STORAGE FOR THE IN-MEMORY ITEM TABLE.  COPY INTO
000400*  WORKING-STORAGE OF ANY PROGRAM THAT COPIES
000500*  PL-LOAD-ITEM-TABLE.CBL, PL-SAVE-ITEM-TABLE.CBL,
000600*  PL-LOOK-FOR-ITEM-RECORD.CBL OR PL-LOOK-FOR-ITEM-BY-SKU.CBL.
000700*
000800*  07/03/95  R.NUNES     ORIGINAL.
000900*  11/14/98  R.NUNES     RAISED THE TABLE SIZE FROM 2000 TO
001000*                        6000 ENTRIES - SAME REASON AS
001100*                        WSWRHS01.CBL.
001200*
001300 01  IT-TABLE-COUNT                   PIC 9(05) COMP.
001400
001500 01  IT-TABLE-AREA.
001600     05  IT-TABLE-ENTRY OCCURS 6000 TIMES
001700                        INDEXED BY IT-IX.
001800         10  IT-TE-ID                 PIC 9(09).
001900         10  IT-TE-NAME               PIC X(60).
002000         10  IT-TE-SKU                PIC X(30).
002100         10  IT-TE-DESCRIPTION        PIC X(100).
002200         10  IT-TE-CATEGORY           PIC X(40).
002300         10  IT-TE-STORAGE-LOCATION   PIC X(40).
002400         10  IT-TE-QUANTITY           PIC 9(09).
002500         10  IT-TE-EXPIRATION-DATE    PIC 9(08).
002600         10  IT-TE-WAREHOUSE-ID       PIC 9(09).
002700         10  FILLER                   PIC X(20).
002800
002900 01  W-ITEM-EOF-SW                    PIC X.
003000     88  ITEM-EOF                     VALUE "Y".
003100
003200 01  W-FOUND-ITEM-RECORD              PIC X.
003300     88  FOUND-ITEM-RECORD            VALUE "Y".
003400
003500 01  WS-ITEM-FILE-STATUS              PIC X(02).
003600
003700 77  WS-SEARCH-ITEM-ID                PIC 9(09).
003800 77  WS-SEARCH-WH-ID                  PIC 9(09).
003900 77  WS-SEARCH-SKU                    PIC X(30).
