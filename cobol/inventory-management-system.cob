000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVENTORY-MANAGEMENT-SYSTEM.
000300 AUTHOR.  R.NUNES.
000400 INSTALLATION.  WAREHOUSING DEPT - DATA PROCESSING.
000500 DATE-WRITTEN.  01/09/95.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    01/09/95  R.NUNES     ORIGINAL PROGRAM.  BUILT FROM THE
001200*                          OLD ACCOUNTS-PAYABLE-SYSTEM MENU
001300*                          SHELL, STRIPPED OF THE ACCEPT-DRIVEN
001400*                          MENU LOOP - THIS JOB RUNS THE THREE
001500*                          WAREHOUSING JOB STEPS IN A FIXED
001600*                          SEQUENCE EVERY NIGHT INSTEAD OF
001700*                          WAITING ON AN OPERATOR TO CHOOSE.
001800*    02/06/95  D.ALVES     ADDED THE TRANSFER-PROCESSING STEP
001900*                          ONCE IT WAS READY.
002000*    11/02/98  R.NUNES     RUN-CONTROL SUMMARY DISPLAY ADDED
002100*                          AT END OF JOB SO THE OPERATOR DOES
002200*                          NOT HAVE TO SCROLL BACK THROUGH
002300*                          THREE STEPS OF OUTPUT TO SEE THE
002400*                          NIGHT'S TOTALS.
002500*    01/06/99  R.NUNES     Y2K REVIEW - THIS PROGRAM CARRIES NO
002600*                          DATE FIELDS OF ITS OWN.  NO CHANGE
002700*                          REQUIRED.  SIGNED OFF PER MEMO
002800*                          DP-99-014.
002900*
003000*    THIS IS THE WAREHOUSING NIGHTLY JOB DRIVER.  IT RUNS THE
003100*    THREE WAREHOUSING JOB STEPS IN ORDER - WAREHOUSE
003200*    MAINTENANCE, THEN INVENTORY ITEM MAINTENANCE, THEN
003300*    TRANSFER PROCESSING - AND DISPLAYS THE RUN-CONTROL-FILE
003400*    TOTALS ACCUMULATED ACROSS ALL THREE AT THE END OF THE
003500*    JOB.  ITEM MAINTENANCE HAS TO FOLLOW WAREHOUSE
003600*    MAINTENANCE SO THAT A WAREHOUSE ADDED THIS RUN IS ALREADY
003700*    ON THE MASTER BEFORE ITEMS ARE ADDED TO IT; TRANSFER
003800*    PROCESSING RUNS LAST SO IT SEES BOTH MASTERS AS OF
003900*    TONIGHT.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     COPY SLCTRL01.CBL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400     COPY FDCTRL01.CBL.
005500
005600 WORKING-STORAGE SECTION.
005700
005800 01  W-CTRL-FILE-WAS-EMPTY            PIC X.
005900     88  CTRL-FILE-WAS-EMPTY          VALUE "Y".
006000
006100*
006200*    ALTERNATE VIEW OF THE FINAL RUN-CONTROL RECORD, BROKEN
006300*    OUT AS EDITED FIGURES FOR THE END-OF-JOB DISPLAY - A
006400*    THIRD REDEFINES FOR THIS PROGRAM (FDCTRL01 ALREADY
006500*    CARRIES ITS OWN).
006600*
006700 01  W-SUMMARY-LINE.
006800     05  FILLER                       PIC X(20) VALUE SPACES.
006900     05  WS-LABEL                     PIC X(20).
007000     05  WS-VALUE                     PIC ZZZZZZ9.
007100 01  W-SUMMARY-LINE-KEYED REDEFINES W-SUMMARY-LINE.
007200     05  FILLER                       PIC X(20).
007300     05  WS-KEY-VIEW                  PIC X(27).
007400
007500*
007600*    JOB-STEP DIRECTORY - EACH PROGRAM NAME THIS DRIVER CALLS,
007700*    PRINTED ON THE OPENING BANNER SO THE OPERATOR'S RUN LOG
007800*    SHOWS THE STEP SEQUENCE WITHOUT HAVING TO READ THE JCL.
007900*
008000 01  W-JOB-STEP-NAMES.
008100     05  FILLER                       PIC X(30)
008200         VALUE "WAREHOUSE-MAINTENANCE".
008300     05  FILLER                       PIC X(30)
008400         VALUE "INVENTORY-ITEM-MAINTENANCE".
008500     05  FILLER                       PIC X(30)
008600         VALUE "TRANSFER-PROCESSING".
008700 01  W-JOB-STEP-TABLE REDEFINES W-JOB-STEP-NAMES.
008800     05  W-STEP-NAME-ENTRY            PIC X(30) OCCURS 3 TIMES
008900                        INDEXED BY W-STEP-IX.
009000
009100 PROCEDURE DIVISION.
009200
009300 0000-MAIN-LOGIC.
009400
009500     DISPLAY "WAREHOUSING NIGHTLY JOB - STARTING".
009600     PERFORM 0100-DISPLAY-JOB-STEPS
009700         THRU 0100-DISPLAY-JOB-STEPS-EXIT
009800         VARYING W-STEP-IX FROM 1 BY 1
009900         UNTIL W-STEP-IX > 3.
010000
010100     CALL "WAREHOUSE-MAINTENANCE".
010200     CALL "INVENTORY-ITEM-MAINTENANCE".
010300     CALL "TRANSFER-PROCESSING".                                    020695
010400
010500     PERFORM 8000-DISPLAY-RUN-SUMMARY                               110298
010600         THRU 8000-DISPLAY-RUN-SUMMARY-EXIT.                        110298
010700
010800     DISPLAY "WAREHOUSING NIGHTLY JOB - COMPLETE".
010900
011000     STOP RUN.
011100
011200 0000-MAIN-LOGIC-EXIT.
011300     EXIT.
011400
011500 0100-DISPLAY-JOB-STEPS.
011600
011700     DISPLAY "     STEP " W-STEP-IX " - "
011800         W-STEP-NAME-ENTRY (W-STEP-IX).
011900
012000 0100-DISPLAY-JOB-STEPS-EXIT.
012100     EXIT.
012200
012300 8000-DISPLAY-RUN-SUMMARY.                                          110298
012400
012500     MOVE "N" TO W-CTRL-FILE-WAS-EMPTY.
012600     OPEN INPUT RUN-CONTROL-FILE.
012700     READ RUN-CONTROL-FILE
012800         AT END
012900             MOVE "Y" TO W-CTRL-FILE-WAS-EMPTY
013000     END-READ.
013100     CLOSE RUN-CONTROL-FILE.
013200
013300     IF CTRL-FILE-WAS-EMPTY
013400         DISPLAY "*** RUN-CONTROL-FILE IS EMPTY - NO STEP"
013500         DISPLAY "*** RECORDED A SUMMARY THIS RUN"
013600     ELSE
013700         DISPLAY " "
013800         DISPLAY "          WAREHOUSING NIGHTLY JOB SUMMARY"
013900         DISPLAY "          --------------------------------"
014000         DISPLAY "          LAST RUN DATE (CCYYMMDD) "
014100             CTRL-LAST-RUN-DATE
014200         DISPLAY " "
014300         DISPLAY "          WAREHOUSES CREATED ...... "
014400             CTRL-WAREHOUSES-CREATED
014500         DISPLAY "          WAREHOUSES UPDATED ...... "
014600             CTRL-WAREHOUSES-UPDATED
014700         DISPLAY "          WAREHOUSES DELETED ...... "
014800             CTRL-WAREHOUSES-DELETED
014900         DISPLAY "          WAREHOUSE REJECTS ........ "
015000             CTRL-WAREHOUSES-REJECTED
015100         DISPLAY " "
015200         DISPLAY "          ITEMS ADDED .............. "
015300             CTRL-ITEMS-ADDED
015400         DISPLAY "          ITEMS UPDATED ............ "
015500             CTRL-ITEMS-UPDATED
015600         DISPLAY "          ITEMS DELETED ............ "
015700             CTRL-ITEMS-DELETED
015800         DISPLAY "          ITEM REJECTS ............. "
015900             CTRL-ITEMS-REJECTED
016000         DISPLAY " "
016100         DISPLAY "          TRANSFERS ACCEPTED ....... "
016200             CTRL-TRANSFERS-ACCEPTED
016300         DISPLAY "          TRANSFERS REJECTED ....... "
016400             CTRL-TRANSFERS-REJECTED
016500     END-IF.
016600
016700 8000-DISPLAY-RUN-SUMMARY-EXIT.
016800     EXIT.
