000100*
000200*  WSWRHS01.CBL
000300*  WORKING-STORAGE FOR THE IN-MEMORY WAREHOUSE TABLE.  COPY
000400*  INTO WORKING-STORAGE OF ANY PROGRAM THAT COPIES
000500*  PL-LOAD-WAREHOUSE-TABLE.CBL, PL-SAVE-WAREHOUSE-TABLE.CBL OR
000600*  PL-LOOK-FOR-WAREHOUSE-RECORD.CBL.
000700*
000800*  07/03/95  R.NUNES     ORIGINAL.
000900*  11/14/98  R.NUNES     RAISED THE TABLE SIZE FROM 500 TO
001000*                        2000 ENTRIES - WAREHOUSING DEPT NOW
001100*                        HAS MORE THAN 500 SITES ON FILE.
001200*
001300 01  WH-TABLE-COUNT                   PIC 9(05) COMP.
001400
001500 01  WH-TABLE-AREA.
001600     05  WH-TABLE-ENTRY OCCURS 2000 TIMES
001700                        INDEXED BY WH-IX.
001800         10  WH-TE-ID                 PIC 9(09).
001900         10  WH-TE-NAME               PIC X(60).
002000         10  WH-TE-LOCATION           PIC X(60).
002100         10  WH-TE-MAX-CAPACITY       PIC 9(09).
002200         10  WH-TE-CURR-CAPACITY      PIC 9(09).
002300         10  FILLER                   PIC X(13).
002400
002500 01  W-WRHS-EOF-SW                    PIC X.
002600     88  WRHS-EOF                     VALUE "Y".
002700
002800 01  W-FOUND-WAREHOUSE-RECORD         PIC X.
002900     88  FOUND-WAREHOUSE-RECORD       VALUE "Y".
003000
003100 01  WS-WRHS-FILE-STATUS              PIC X(02).
003200
003300 77  WS-SEARCH-WH-ID                  PIC 9(09).
