000100*
000200*  SLWMNT01.CBL
000300*  FILE-CONTROL ENTRY FOR THE WAREHOUSE-MAINT-FILE.  THIS IS
000400*  THE BATCH JOB'S EQUIVALENT OF THE CREATE/UPDATE/DELETE/
000500*  GET-ONE REQUESTS THE ON-LINE WAREHOUSE SCREEN USED TO MAKE -
000600*  ONE TRANSACTION RECORD PER MAINTENANCE REQUEST, READ
000700*  SEQUENTIALLY.
000800*
000900*  01/09/95  R.NUNES     ORIGINAL SL/FD PAIR.
001000*
001100     SELECT WAREHOUSE-MAINT-FILE
001200         ASSIGN TO "WAREHOUSE-MAINT-FILE"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-WMNT-FILE-STATUS.
