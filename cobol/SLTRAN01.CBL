000100*
000200*  SLTRAN01.CBL
000300*  FILE-CONTROL ENTRY FOR THE TRANSFER-REQUEST-FILE.  ONE OF
000400*  THESE RECORDS DRIVES ONE INTER-WAREHOUSE STOCK TRANSFER.
000500*  READ SEQUENTIALLY, ONE TRANSFER PROCESSED PER RECORD IN
000600*  FILE ORDER.
000700*
000800*  11/02/98  R.NUNES     ORIGINAL SL/FD PAIR FOR TRANSFER RUN.
000900*
001000     SELECT TRANSFER-REQUEST-FILE
001100         ASSIGN TO "TRANSFER-REQUEST-FILE"
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS WS-TRAN-FILE-STATUS.
