000100*
000200*  SLCTRL01.CBL
000300*  FILE-CONTROL ENTRY FOR THE RUN-CONTROL-FILE.  ONE PERSISTENT
000400*  RECORD CARRYING THE LAST RUN DATE AND CUMULATIVE
000500*  PROCESSED/REJECTED COUNTS FOR THE WAREHOUSE, ITEM AND
000600*  TRANSFER JOB STEPS.  READ AND REWRITTEN ONCE PER JOB.
000700*
000800*  06/30/95  R.NUNES     ORIGINAL SL/FD PAIR (CARRIED OVER
000900*                        FROM THE OLD CONTROL-FILE-MAINTENANCE
001000*                        PROGRAM WHEN THAT PROGRAM WAS RETIRED
001100*                        AND FOLDED INTO THE JOB DRIVER).
001200*
001300     SELECT RUN-CONTROL-FILE
001400         ASSIGN TO "RUN-CONTROL-FILE"
001500         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS WS-CTRL-FILE-STATUS.
