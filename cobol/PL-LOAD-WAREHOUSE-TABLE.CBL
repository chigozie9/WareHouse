000100*
000200*  PL-LOAD-WAREHOUSE-TABLE.CBL
000300*  OPENS THE WAREHOUSE MASTER, LOADS EVERY RECORD INTO
000400*  WH-TABLE-ENTRY AND CLOSES IT AGAIN.  THE CALLING PROGRAM
000500*  MUST HAVE COPY-ed WSWRHS01.CBL FOR THE TABLE AND EOF SWITCH
000600*  AND SLWRHS01.CBL/FDWRHS01.CBL FOR THE FILE ITSELF.
000700*
000800*  ORIGINALLY WRITTEN AS SELECT-VOUCHER-TO-PAY'S SEQUENTIAL
000900*  SCAN-AND-FLAG PASS; RE-CUT HERE AS A TABLE LOADER SINCE THE
001000*  WAREHOUSE FILE HAS TO BE HELD IN MEMORY FOR SEARCH-BY-WH-ID
001100*  ON A BUILD WITH NO INDEXED FILE SUPPORT.
001200*
001300*  07/03/95  R.NUNES     ORIGINAL.
001400*
001500 2000-LOAD-WAREHOUSE-TABLE.
001600
001700     MOVE ZERO  TO WH-TABLE-COUNT.
001800     MOVE "N"   TO W-WRHS-EOF-SW.
001900
002000     OPEN INPUT WAREHOUSE-FILE.
002100
002200     PERFORM 2010-READ-WAREHOUSE-FILE.
002300     PERFORM 2020-STORE-WAREHOUSE-ENTRY
002400         UNTIL WRHS-EOF.
002500
002600     CLOSE WAREHOUSE-FILE.
002700
002800 2000-LOAD-WAREHOUSE-TABLE-EXIT.
002900     EXIT.
003000
003100 2010-READ-WAREHOUSE-FILE.
003200
003300     READ WAREHOUSE-FILE
003400         AT END
003500             MOVE "Y" TO W-WRHS-EOF-SW.
003600
003700 2010-READ-WAREHOUSE-FILE-EXIT.
003800     EXIT.
003900
004000 2020-STORE-WAREHOUSE-ENTRY.
004100
004200     ADD 1 TO WH-TABLE-COUNT.
004300     SET WH-IX TO WH-TABLE-COUNT.
004400
004500     MOVE WH-ID                 TO WH-TE-ID (WH-IX).
004600     MOVE WH-NAME                TO WH-TE-NAME (WH-IX).
004700     MOVE WH-LOCATION             TO WH-TE-LOCATION (WH-IX).
004800     MOVE WH-MAX-CAPACITY          TO WH-TE-MAX-CAPACITY (WH-IX).
004900     MOVE WH-CURRENT-CAPACITY       TO WH-TE-CURR-CAPACITY (WH-IX).
005000
005100     PERFORM 2010-READ-WAREHOUSE-FILE.
005200
005300 2020-STORE-WAREHOUSE-ENTRY-EXIT.
005400     EXIT.
