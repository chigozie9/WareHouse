000100*
000200*  FDWRHS01.CBL
000300*  FD AND RECORD LAYOUT FOR THE WAREHOUSE-FILE (WAREHOUSE
000400*  MASTER FILE).  ONE RECORD PER WAREHOUSE.  COPY INTO THE
000500*  FILE SECTION OF ANY PROGRAM THAT READS OR WRITES THE
000600*  WAREHOUSE MASTER.
000700*
000800*  THE WAREHOUSE MASTER WAS AN INDEXED FILE (RECORD KEY
000900*  WH-ID) ON THE OLD SYSTEM.  THIS BUILD OF THE COMPILER
001000*  DOES NOT CARRY INDEXED SUPPORT, SO THE FILE IS CARRIED
001100*  LINE SEQUENTIAL AND EVERY PROGRAM THAT NEEDS KEYED ACCESS
001200*  LOADS IT INTO A TABLE AND SEARCHES - SEE
001300*  PL-LOAD-WAREHOUSE-TABLE.CBL AND PL-LOOK-FOR-WAREHOUSE-
001400*  RECORD.CBL.
001500*
001600*  01/06/95  R.NUNES     ORIGINAL LAYOUT.
001700*  09/22/98  R.NUNES     WIDENED WH-NAME AND WH-LOCATION TO
001800*                        60 CHARACTERS PER WAREHOUSING DEPT
001900*                        REQUEST #WD-341.
002000*  02/11/99  T.ARCE      Y2K - WH-ID AND CAPACITY FIELDS WERE
002100*                        ALREADY FULL NUMERIC, NO DATE FIELDS
002200*                        ON THIS RECORD.  NO CHANGE REQUIRED,
002300*                        SIGNED OFF PER Y2K-REQ-014.
002400*
002500     FD  WAREHOUSE-FILE
002600         LABEL RECORDS ARE STANDARD.
002700
002800     01  WAREHOUSE-RECORD.
002900         05  WH-ID                     PIC 9(09).
003000         05  WH-NAME                   PIC X(60).
003100         05  WH-LOCATION               PIC X(60).
003200         05  WH-MAX-CAPACITY           PIC 9(09).
003300         05  WH-CURRENT-CAPACITY       PIC 9(09).
003400         05  FILLER                    PIC X(13).
003500
003600*
003700*    ALTERNATE VIEW USED ONLY TO DISPLAY THE KEY AND THE TWO
003800*    CAPACITY COUNTERS TOGETHER ON AN ERROR OR LISTING LINE
003900*    WITHOUT HAVING TO MOVE EACH FIELD SEPARATELY.
004000*
004100     01  WH-CAPACITY-VIEW REDEFINES WAREHOUSE-RECORD.
004200         05  WH-CV-ID                  PIC 9(09).
004300         05  FILLER                    PIC X(120).
004400         05  WH-CV-MAX-CAPACITY        PIC 9(09).
004500         05  WH-CV-CURRENT-CAPACITY    PIC 9(09).
004600         05  FILLER                    PIC X(13).
