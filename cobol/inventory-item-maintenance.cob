000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVENTORY-ITEM-MAINTENANCE.
000300 AUTHOR.  R.NUNES.
000400 INSTALLATION.  WAREHOUSING DEPT - DATA PROCESSING.
000500 DATE-WRITTEN.  01/16/95.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    01/16/95  R.NUNES     ORIGINAL PROGRAM.  BUILT FROM THE
001200*                          OLD VENDOR-MAINTENANCE / DISPLAY-
001300*                          VENDOR-BY-NUMBER SKELETON TO CARRY
001400*                          INVENTORY ITEMS INSTEAD OF VENDORS.
001500*    02/02/95  R.NUNES     ADDED THE CAPACITY-CHECK EDITS ON
001600*                          ADD AND CHANGE PER WAREHOUSING DEPT
001700*                          REQUEST #1147.
001800*    02/20/95  R.NUNES     ADDED THE SAME-SKU MERGE LOGIC ON
001900*                          ADD SO A SECOND RECEIPT OF A SKU
002000*                          ALREADY ON HAND DOES NOT CREATE A
002100*                          DUPLICATE ITEM RECORD.
002200*    04/11/95  D.ALVES     UPDATE MODULE NOW SKIPS THE
002300*                          CAPACITY CHECK WHEN THE QUANTITY
002400*                          GOES DOWN INSTEAD OF UP - WAS
002500*                          WRONGLY REJECTING DECREASES.
002600*    11/14/98  R.NUNES     TABLE SIZES RAISED - SEE WSWRHS01
002700*                          AND WSITEM01.
002800*    01/06/99  R.NUNES     Y2K REVIEW - EXPIRATION DATE IS
002900*                          CCYYMMDD (8-BYTE, FULL CENTURY)
003000*                          ALREADY AND IS NOT USED IN ANY
003100*                          CALCULATION ON THIS PROGRAM.  NO
003200*                          CHANGE REQUIRED.  SIGNED OFF PER
003300*                          MEMO DP-99-014.
003400*    08/07/02  M.SOUZA     DELETE MODULE WAS LEAVING THE
003500*                          WAREHOUSE CURRENT-CAPACITY
003600*                          UNCHANGED WHEN THE LAST ITEM WAS
003700*                          REMOVED - CORRECTED (TICKET
003800*                          WH-2002-233).
003900*    01/11/99  R.NUNES     Y2K - SWITCHED THE RUN-CONTROL DATE
004000*                          STAMP FROM ACCEPT FROM DATE (2-DIGIT
004100*                          YEAR) TO ACCEPT FROM DATE YYYYMMDD
004200*                          NOW THAT THE COMPILER SUPPORTS IT.
004300*                          MEMO DP-99-014.
004400*
004500*    THIS PROGRAM MAINTAINS THE INVENTORY ITEM FILE.  IT
004600*    LISTS EVERY ITEM UNDER EACH WAREHOUSE ON THE MASTER AT
004700*    THE TOP OF EVERY RUN, THEN APPLIES ONE MAINTENANCE
004800*    TRANSACTION PER RECORD READ FROM ITEM-MAINT-FILE (ACTION
004900*    CODES A/U/D - ADD, UPDATE, DELETE), KEEPING THE
005000*    WAREHOUSE CURRENT-CAPACITY FIGURE IN STEP WITH EVERY
005100*    ITEM CHANGE, AND REWRITES BOTH MASTERS AT END OF RUN.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS ALPHABETIC-ACTION-CODE IS "A" "U" "D".
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     COPY SLWRHS01.CBL.
006400     COPY SLITEM01.CBL.
006500     COPY SLIMNT01.CBL.
006600     COPY SLCTRL01.CBL.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000     COPY FDWRHS01.CBL.
007100     COPY FDITEM01.CBL.
007200     COPY FDIMNT01.CBL.
007300     COPY FDCTRL01.CBL.
007400 
007500 WORKING-STORAGE SECTION.
007600     COPY WSWRHS01.CBL.
007700     COPY WSITEM01.CBL.
007800 
007900 01  W-CTRL-FILE-WAS-EMPTY            PIC X.
008000     88  CTRL-FILE-WAS-EMPTY          VALUE "Y".
008100 
008200 01  W-IMNT-EOF-SW                    PIC X.
008300     88  IMNT-EOF                     VALUE "Y".
008400 
008500 01  W-REJECT-REASON                  PIC X(40).
008600 
008700 01  W-RUN-COUNTERS.
008800     05  W-IT-ADDED-CT                PIC 9(07) COMP.
008900     05  W-IT-UPDATED-CT              PIC 9(07) COMP.
009000     05  W-IT-DELETED-CT              PIC 9(07) COMP.
009100     05  W-IT-REJECTED-CT             PIC 9(07) COMP.
009200     05  FILLER                       PIC X(05).
009300 
009400*
009500*    QUANTITY WORK AREA - HOLDS THE FIGURES THAT MOVE THROUGH
009600*    THE ADD/UPDATE ARITHMETIC (RULES R4, R5, R7, R9).  THE
009700*    EDIT VIEW BELOW IS THE PROGRAM'S OWN THIRD REDEFINES
009800*    (THE OTHER TWO RIDE IN ON THE FDWRHS01 AND FDITEM01
009900*    COPYBOOKS) - USED WHEN DISPLAYING A REJECT-CAPACITY
010000*    MESSAGE.
010100*
010200 01  W-QTY-WORK-AREA.
010300     05  W-OLD-QTY                    PIC S9(09).
010400     05  W-NEW-QTY                    PIC S9(09).
010500     05  W-QTY-DIFF                   PIC S9(09).
010600     05  W-AVAILABLE-CAPACITY         PIC S9(09).
010700     05  FILLER                       PIC X(04).
010800 01  W-QTY-EDIT-VIEW REDEFINES W-QTY-WORK-AREA.
010900     05  W-OLD-QTY-ED                 PIC -ZZZZZZZ9.
011000     05  W-NEW-QTY-ED                 PIC -ZZZZZZZ9.
011100     05  W-QTY-DIFF-ED                PIC -ZZZZZZZ9.
011200     05  W-AVAILABLE-CAPACITY-ED      PIC -ZZZZZZZ9.
011300     05  FILLER                       PIC X(04).
011400 
011500 01  W-LISTING-LINE.
011600     05  FILLER                       PIC X(03) VALUE SPACES.
011700     05  IL-WH-ID                     PIC ZZZZZZZZ9.
011800     05  FILLER                       PIC X(03) VALUE SPACES.
011900     05  IL-ITEM-ID                   PIC ZZZZZZZZ9.
012000     05  FILLER                       PIC X(03) VALUE SPACES.
012100     05  IL-SKU                       PIC X(30).
012200     05  FILLER                       PIC X(03) VALUE SPACES.
012300     05  IL-NAME                      PIC X(60).
012400     05  FILLER                       PIC X(03) VALUE SPACES.
012500     05  IL-QUANTITY                  PIC ZZZZZZZZ9.
012600 
012700 PROCEDURE DIVISION.
012800 
012900 0000-MAIN-LOGIC.
013000 
013100     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
013200 
013300     PERFORM 5000-LIST-ITEMS-BY-WAREHOUSE
013400         THRU 5000-LIST-ITEMS-BY-WAREHOUSE-EXIT
013500         VARYING WH-IX FROM 1 BY 1
013600         UNTIL WH-IX > WH-TABLE-COUNT.
013700 
013800     PERFORM 6000-PROCESS-ONE-TRANSACTION
013900         THRU 6000-PROCESS-ONE-TRANSACTION-EXIT
014000         UNTIL IMNT-EOF.
014100 
014200     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
014300 
014400     STOP RUN.
014500 
014600 0000-MAIN-LOGIC-EXIT.
014700     EXIT.
014800 
014900 1000-INITIALIZE.
015000 
015100     PERFORM 2000-LOAD-WAREHOUSE-TABLE
015200         THRU 2000-LOAD-WAREHOUSE-TABLE-EXIT.
015300     PERFORM 2300-LOAD-ITEM-TABLE
015400         THRU 2300-LOAD-ITEM-TABLE-EXIT.
015500 
015600     MOVE ZERO TO W-IT-ADDED-CT W-IT-UPDATED-CT W-IT-DELETED-CT
015700                  W-IT-REJECTED-CT.
015800 
015900     OPEN INPUT ITEM-MAINT-FILE.
016000     MOVE "N" TO W-IMNT-EOF-SW.
016100     PERFORM 1100-READ-MAINT-FILE THRU 1100-READ-MAINT-FILE-EXIT.
016200 
016300     PERFORM 1200-READ-RUN-CONTROL
016400         THRU 1200-READ-RUN-CONTROL-EXIT.
016500 
016600 1000-INITIALIZE-EXIT.
016700     EXIT.
016800 
016900*
017000*    SAME PASS-THROUGH RUN-CONTROL FILE THE WAREHOUSE
017100*    MAINTENANCE PROGRAM USES - ONLY THE ITEM COUNTERS ARE
017200*    CHANGED HERE.
017300*
017400 1200-READ-RUN-CONTROL.
017500 
017600     MOVE "N" TO W-CTRL-FILE-WAS-EMPTY.
017700     OPEN INPUT RUN-CONTROL-FILE.
017800     READ RUN-CONTROL-FILE
017900         AT END
018000             MOVE "Y" TO W-CTRL-FILE-WAS-EMPTY
018100     END-READ.
018200     CLOSE RUN-CONTROL-FILE.
018300 
018400     IF CTRL-FILE-WAS-EMPTY
018500         INITIALIZE RUN-CONTROL-RECORD
018600     END-IF.
018700 
018800 1200-READ-RUN-CONTROL-EXIT.
018900     EXIT.
019000 
019100 1100-READ-MAINT-FILE.
019200 
019300     READ ITEM-MAINT-FILE
019400         AT END
019500             MOVE "Y" TO W-IMNT-EOF-SW
019600     END-READ.
019700 
019800 1100-READ-MAINT-FILE-EXIT.
019900     EXIT.
020000 
020100 COPY PL-LOOK-FOR-WAREHOUSE-RECORD.CBL.
020200 COPY PL-LOAD-WAREHOUSE-TABLE.CBL.
020300 COPY PL-SAVE-WAREHOUSE-TABLE.CBL.
020400 COPY PL-LOOK-FOR-ITEM-RECORD.CBL.
020500 COPY PL-LOOK-FOR-ITEM-BY-SKU.CBL.
020600 COPY PL-LOAD-ITEM-TABLE.CBL.
020700 COPY PL-SAVE-ITEM-TABLE.CBL.
020800 
020900 5000-LIST-ITEMS-BY-WAREHOUSE.
021000 
021100     PERFORM 5010-LIST-ONE-ITEM THRU 5010-LIST-ONE-ITEM-EXIT
021200         VARYING IT-IX FROM 1 BY 1
021300         UNTIL IT-IX > IT-TABLE-COUNT.
021400 
021500 5000-LIST-ITEMS-BY-WAREHOUSE-EXIT.
021600     EXIT.
021700 
021800 5010-LIST-ONE-ITEM.
021900 
022000     IF IT-TE-WAREHOUSE-ID (IT-IX) = WH-TE-ID (WH-IX)
022100         MOVE WH-TE-ID (WH-IX)      TO IL-WH-ID
022200         MOVE IT-TE-ID (IT-IX)      TO IL-ITEM-ID
022300         MOVE IT-TE-SKU (IT-IX)     TO IL-SKU
022400         MOVE IT-TE-NAME (IT-IX)    TO IL-NAME
022500         MOVE IT-TE-QUANTITY (IT-IX) TO IL-QUANTITY
022600         DISPLAY W-LISTING-LINE
022700     END-IF.
022800 
022900 5010-LIST-ONE-ITEM-EXIT.
023000     EXIT.
023100 
023200 6000-PROCESS-ONE-TRANSACTION.
023300 
023400     MOVE IMT-WH-ID TO WS-SEARCH-WH-ID.
023500     PERFORM 2200-LOOK-FOR-WAREHOUSE-RECORD
023600         THRU 2200-LOOK-FOR-WAREHOUSE-RECORD-EXIT.
023700 
023800     IF NOT FOUND-WAREHOUSE-RECORD
023900         MOVE "WAREHOUSE NOT FOUND" TO W-REJECT-REASON
024000         PERFORM 6900-REJECT-TRANSACTION
024100             THRU 6900-REJECT-TRANSACTION-EXIT
024200     ELSE
024300         EVALUATE TRUE
024400             WHEN IMT-ADD
024500                 PERFORM 6100-ITEM-ADD-MODULE
024600                     THRU 6100-ITEM-ADD-MODULE-EXIT
024700             WHEN IMT-UPDATE
024800                 PERFORM 6200-ITEM-CHANGE-MODULE
024900                     THRU 6200-ITEM-CHANGE-MODULE-EXIT
025000             WHEN IMT-DELETE
025100                 PERFORM 6300-ITEM-DELETE-MODULE
025200                     THRU 6300-ITEM-DELETE-MODULE-EXIT
025300             WHEN OTHER
025400                 MOVE "UNKNOWN ACTION CODE" TO W-REJECT-REASON
025500                 PERFORM 6900-REJECT-TRANSACTION
025600                     THRU 6900-REJECT-TRANSACTION-EXIT
025700         END-EVALUATE
025800     END-IF.
025900 
026000     PERFORM 1100-READ-MAINT-FILE THRU 1100-READ-MAINT-FILE-EXIT.
026100 
026200 6000-PROCESS-ONE-TRANSACTION-EXIT.
026300     EXIT.
026400 
026500*
026600*    BATCH FLOW STEP 2 - ADD ITEM.  KEYED BY (WAREHOUSE, SKU)
026700*    PER RULE R6.  RULE R4 REQUIRES QUANTITY > 0; RULE R5
026800*    CHECKS AVAILABLE CAPACITY BEFORE THE ITEM RECORD IS
026900*    TOUCHED; RULE R9 THEN MOVES THE WAREHOUSE'S CURRENT
027000*    CAPACITY BY EXACTLY THE ADDED QUANTITY.
027100*
027200 6100-ITEM-ADD-MODULE.
027300 
027400     MOVE ZERO TO W-NEW-QTY.
027500     IF IMT-QTY-WAS-SUPPLIED
027600         MOVE IMT-ITEM-QUANTITY TO W-NEW-QTY
027700     END-IF.
027800 
027900     IF W-NEW-QTY NOT > ZERO
028000         MOVE "QUANTITY MUST BE GREATER THAN 0"
028100             TO W-REJECT-REASON
028200         PERFORM 6900-REJECT-TRANSACTION
028300             THRU 6900-REJECT-TRANSACTION-EXIT
028400     ELSE
028500         COMPUTE W-AVAILABLE-CAPACITY =
028600             WH-TE-MAX-CAPACITY (WH-IX) -
028700             WH-TE-CURR-CAPACITY (WH-IX)
028800         IF W-NEW-QTY > W-AVAILABLE-CAPACITY                       REQ1147
028900             MOVE W-AVAILABLE-CAPACITY-ED TO W-REJECT-REASON       REQ1147
029000             STRING "QUANTITY EXCEEDS AVAILABLE CAPACITY OF "
029100                 W-AVAILABLE-CAPACITY-ED
029200                 DELIMITED BY SIZE INTO W-REJECT-REASON
029300             PERFORM 6900-REJECT-TRANSACTION
029400                 THRU 6900-REJECT-TRANSACTION-EXIT
029500         ELSE
029600             MOVE IMT-WH-ID TO WS-SEARCH-WH-ID
029700             MOVE IMT-ITEM-SKU TO WS-SEARCH-SKU
029800             PERFORM 2600-LOOK-FOR-ITEM-BY-SKU
029900                 THRU 2600-LOOK-FOR-ITEM-BY-SKU-EXIT
030000             IF FOUND-ITEM-RECORD                                   022095
030100                 MOVE IMT-ITEM-NAME
030200                     TO IT-TE-NAME (IT-IX)
030300                 MOVE IMT-ITEM-DESCRIPTION
030400                     TO IT-TE-DESCRIPTION (IT-IX)
030500                 MOVE IMT-ITEM-CATEGORY
030600                     TO IT-TE-CATEGORY (IT-IX)
030700                 MOVE IMT-ITEM-STORAGE-LOCATION
030800                     TO IT-TE-STORAGE-LOCATION (IT-IX)
030900                 ADD W-NEW-QTY TO IT-TE-QUANTITY (IT-IX)
031000             ELSE
031100                 ADD 1 TO IT-TABLE-COUNT
031200                 SET IT-IX TO IT-TABLE-COUNT
031300                 MOVE IMT-ITEM-ID    TO IT-TE-ID (IT-IX)
031400                 MOVE IMT-ITEM-NAME  TO IT-TE-NAME (IT-IX)
031500                 MOVE IMT-ITEM-SKU   TO IT-TE-SKU (IT-IX)
031600                 MOVE IMT-ITEM-DESCRIPTION
031700                     TO IT-TE-DESCRIPTION (IT-IX)
031800                 MOVE IMT-ITEM-CATEGORY
031900                     TO IT-TE-CATEGORY (IT-IX)
032000                 MOVE IMT-ITEM-STORAGE-LOCATION
032100                     TO IT-TE-STORAGE-LOCATION (IT-IX)
032200                 MOVE IMT-ITEM-EXPIRATION-DATE
032300                     TO IT-TE-EXPIRATION-DATE (IT-IX)
032400                 MOVE IMT-WH-ID      TO IT-TE-WAREHOUSE-ID (IT-IX)
032500                 MOVE W-NEW-QTY      TO IT-TE-QUANTITY (IT-IX)
032600             END-IF
032700             ADD W-NEW-QTY TO WH-TE-CURR-CAPACITY (WH-IX)
032800             ADD 1 TO W-IT-ADDED-CT
032900             DISPLAY "ITEM ADDED         - SKU " IMT-ITEM-SKU
033000         END-IF
033100     END-IF.
033200 
033300 6100-ITEM-ADD-MODULE-EXIT.
033400     EXIT.
033500 
033600*
033700*    BATCH FLOW STEP 3 - UPDATE ITEM.  RULE R8 CHECKS THE
033800*    ITEM BELONGS TO THE REQUESTED WAREHOUSE; RULE R7 CHECKS
033900*    CAPACITY ONLY WHEN THE QUANTITY IS GOING UP; RULE R9
034000*    ADJUSTS CURRENT CAPACITY BY THE SIGNED DIFFERENCE.
034100*
034200 6200-ITEM-CHANGE-MODULE.
034300 
034400     MOVE IMT-ITEM-ID TO WS-SEARCH-ITEM-ID.
034500     PERFORM 2500-LOOK-FOR-ITEM-RECORD
034600         THRU 2500-LOOK-FOR-ITEM-RECORD-EXIT.
034700 
034800     IF NOT FOUND-ITEM-RECORD
034900         MOVE "ITEM NOT FOUND" TO W-REJECT-REASON
035000         PERFORM 6900-REJECT-TRANSACTION
035100             THRU 6900-REJECT-TRANSACTION-EXIT
035200     ELSE
035300         IF IT-TE-WAREHOUSE-ID (IT-IX) NOT = IMT-WH-ID
035400             MOVE "ITEM DOES NOT BELONG TO WAREHOUSE"
035500                 TO W-REJECT-REASON
035600             PERFORM 6900-REJECT-TRANSACTION
035700                 THRU 6900-REJECT-TRANSACTION-EXIT
035800         ELSE
035900             MOVE IT-TE-QUANTITY (IT-IX) TO W-OLD-QTY
036000             MOVE ZERO TO W-NEW-QTY
036100             IF IMT-QTY-WAS-SUPPLIED
036200                 MOVE IMT-ITEM-QUANTITY TO W-NEW-QTY
036300             END-IF
036400             IF W-NEW-QTY NOT > ZERO
036500                 MOVE "QUANTITY MUST BE GREATER THAN 0"
036600                     TO W-REJECT-REASON
036700                 PERFORM 6900-REJECT-TRANSACTION
036800                     THRU 6900-REJECT-TRANSACTION-EXIT
036900             ELSE
037000                 COMPUTE W-QTY-DIFF = W-NEW-QTY - W-OLD-QTY
037100                 IF W-QTY-DIFF > ZERO                               041195
037200                     COMPUTE W-AVAILABLE-CAPACITY =
037300                         WH-TE-MAX-CAPACITY (WH-IX) -
037400                         WH-TE-CURR-CAPACITY (WH-IX)
037500                 END-IF
037600                 IF W-QTY-DIFF > ZERO                               041195
037700                         AND W-QTY-DIFF > W-AVAILABLE-CAPACITY
037800                     STRING
037900                         "QUANTITY EXCEEDS AVAILABLE CAPACITY OF "
038000                         W-AVAILABLE-CAPACITY-ED
038100                         DELIMITED BY SIZE INTO W-REJECT-REASON
038200                     PERFORM 6900-REJECT-TRANSACTION
038300                         THRU 6900-REJECT-TRANSACTION-EXIT
038400                 ELSE
038500                     MOVE IMT-ITEM-NAME
038600                         TO IT-TE-NAME (IT-IX)
038700                     MOVE IMT-ITEM-SKU
038800                         TO IT-TE-SKU (IT-IX)
038900                     MOVE IMT-ITEM-DESCRIPTION
039000                         TO IT-TE-DESCRIPTION (IT-IX)
039100                     MOVE IMT-ITEM-CATEGORY
039200                         TO IT-TE-CATEGORY (IT-IX)
039300                     MOVE IMT-ITEM-STORAGE-LOCATION
039400                         TO IT-TE-STORAGE-LOCATION (IT-IX)
039500                     MOVE W-NEW-QTY
039600                         TO IT-TE-QUANTITY (IT-IX)
039700                     ADD W-QTY-DIFF
039800                         TO WH-TE-CURR-CAPACITY (WH-IX)
039900                     ADD 1 TO W-IT-UPDATED-CT
040000                     DISPLAY "ITEM CHANGED       - SKU "
040100                         IMT-ITEM-SKU
040200                 END-IF
040300             END-IF
040400         END-IF
040500     END-IF.
040600 
040700 6200-ITEM-CHANGE-MODULE-EXIT.
040800     EXIT.
040900 
041000*
041100*    BATCH FLOW STEP 4 - DELETE ITEM.  RULE R8 CHECKS THE
041200*    ITEM BELONGS TO THE REQUESTED WAREHOUSE; RULE R9
041300*    SUBTRACTS THE ITEM'S FULL QUANTITY FROM THE WAREHOUSE'S
041400*    CURRENT CAPACITY.  SAME SWAP-WITH-LAST-ENTRY TABLE
041500*    COLLAPSE AS THE WAREHOUSE DELETE MODULE.
041600*
041700 6300-ITEM-DELETE-MODULE.
041800 
041900     MOVE IMT-ITEM-ID TO WS-SEARCH-ITEM-ID.
042000     PERFORM 2500-LOOK-FOR-ITEM-RECORD
042100         THRU 2500-LOOK-FOR-ITEM-RECORD-EXIT.
042200 
042300     IF NOT FOUND-ITEM-RECORD
042400         MOVE "ITEM NOT FOUND" TO W-REJECT-REASON
042500         PERFORM 6900-REJECT-TRANSACTION
042600             THRU 6900-REJECT-TRANSACTION-EXIT
042700     ELSE
042800         IF IT-TE-WAREHOUSE-ID (IT-IX) NOT = IMT-WH-ID
042900             MOVE "ITEM DOES NOT BELONG TO WAREHOUSE"
043000                 TO W-REJECT-REASON
043100             PERFORM 6900-REJECT-TRANSACTION
043200                 THRU 6900-REJECT-TRANSACTION-EXIT
043300         ELSE
043400             SUBTRACT IT-TE-QUANTITY (IT-IX)
043500                 FROM WH-TE-CURR-CAPACITY (WH-IX)                  WH02233
043600             IF IT-IX < IT-TABLE-COUNT
043700                 MOVE IT-TABLE-ENTRY (IT-TABLE-COUNT)
043800                     TO IT-TABLE-ENTRY (IT-IX)
043900             END-IF
044000             SUBTRACT 1 FROM IT-TABLE-COUNT
044100             ADD 1 TO W-IT-DELETED-CT
044200             DISPLAY "ITEM DELETED       - ITEM ID "
044300                 IMT-ITEM-ID
044400         END-IF
044500     END-IF.
044600 
044700 6300-ITEM-DELETE-MODULE-EXIT.
044800     EXIT.
044900 
045000 6900-REJECT-TRANSACTION.
045100 
045200     ADD 1 TO W-IT-REJECTED-CT.
045300     DISPLAY "*** ITEM TRANSACTION REJECTED - WH "
045400         IMT-WH-ID " ITEM " IMT-ITEM-ID " - " W-REJECT-REASON.
045500 
045600 6900-REJECT-TRANSACTION-EXIT.
045700     EXIT.
045800 
045900 9000-TERMINATE.
046000 
046100     CLOSE ITEM-MAINT-FILE.
046200 
046300     PERFORM 2100-SAVE-WAREHOUSE-TABLE
046400         THRU 2100-SAVE-WAREHOUSE-TABLE-EXIT.
046500     PERFORM 2400-SAVE-ITEM-TABLE
046600         THRU 2400-SAVE-ITEM-TABLE-EXIT.
046700 
046800     ADD W-IT-ADDED-CT    TO CTRL-ITEMS-ADDED.
046900     ADD W-IT-UPDATED-CT  TO CTRL-ITEMS-UPDATED.
047000     ADD W-IT-DELETED-CT  TO CTRL-ITEMS-DELETED.
047100     ADD W-IT-REJECTED-CT TO CTRL-ITEMS-REJECTED.
047200     ACCEPT CTRL-LAST-RUN-DATE FROM DATE YYYYMMDD.                 DP99014
047300 
047400     OPEN OUTPUT RUN-CONTROL-FILE.
047500     WRITE RUN-CONTROL-RECORD.
047600     CLOSE RUN-CONTROL-FILE.
047700 
047800     DISPLAY "INVENTORY ITEM MAINTENANCE RUN TOTALS".
047900     DISPLAY "  ADDED .......... " W-IT-ADDED-CT.
048000     DISPLAY "  UPDATED ........ " W-IT-UPDATED-CT.
048100     DISPLAY "  DELETED ........ " W-IT-DELETED-CT.
048200     DISPLAY "  REJECTED ....... " W-IT-REJECTED-CT.
048300 
048400 9000-TERMINATE-EXIT.
048500     EXIT.
