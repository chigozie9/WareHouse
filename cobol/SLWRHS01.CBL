000100*                                                              *
000200*  SLWRHS01.CBL
000300*  FILE-CONTROL ENTRY FOR THE WAREHOUSE-FILE (WAREHOUSE
000400*  MASTER).  COPY INTO FILE-CONTROL OF ANY PROGRAM THAT OPENS
000500*  THE WAREHOUSE MASTER.
000600*
000700*  01/06/95  R.NUNES     ORIGINAL SL/FD PAIR FOR WHSE SYSTEM.
000800*  03/14/97  R.NUNES     LINE SEQUENTIAL, NOT INDEXED - SEE
000900*                        FDWRHS01.CBL BANNER FOR WHY.
001000*
001100     SELECT WAREHOUSE-FILE
001200         ASSIGN TO "WAREHOUSE-FILE"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-WRHS-FILE-STATUS.
