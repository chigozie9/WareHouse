000100*
000200*  FDITEM01.CBL
000300*  FD AND RECORD LAYOUT FOR THE INVENTORY-ITEM-FILE (ITEM
000400*  MASTER FILE).  ONE RECORD PER SKU HELD IN A WAREHOUSE.
000500*  COPY INTO THE FILE SECTION OF ANY PROGRAM THAT READS OR
000600*  WRITES THE ITEM MASTER.
000700*
000800*  KEYED CONCEPTUALLY BY ITEM-ID (UPDATE/DELETE) AND BY
000900*  (ITEM-WAREHOUSE-ID, ITEM-SKU) FOR ADD/MERGE LOOKUPS.  SAME
001000*  TABLE-AND-SEARCH SUBSTITUTION AS THE WAREHOUSE MASTER - SEE
001100*  PL-LOAD-ITEM-TABLE.CBL, PL-LOOK-FOR-ITEM-RECORD.CBL AND
001200*  PL-LOOK-FOR-ITEM-BY-SKU.CBL.
001300*
001400*  01/06/95  R.NUNES     ORIGINAL LAYOUT.
001500*  09/22/98  R.NUNES     WIDENED ITEM-NAME TO 60, ADDED
001600*                        ITEM-CATEGORY AND ITEM-STORAGE-
001700*                        LOCATION PER WAREHOUSING DEPT
001800*                        REQUEST #WD-341.
001900*  02/11/99  T.ARCE      Y2K - ITEM-EXPIRATION-DATE EXPANDED
002000*                        FROM 9(6) TO 9(8), CCYYMMDD.  SIGNED
002100*                        OFF PER Y2K-REQ-014.
002200*
002300     FD  INVENTORY-ITEM-FILE
002400         LABEL RECORDS ARE STANDARD.
002500
002600     01  INVENTORY-ITEM-RECORD.
002700         05  ITEM-ID                   PIC 9(09).
002800         05  ITEM-NAME                 PIC X(60).
002900         05  ITEM-SKU                  PIC X(30).
003000         05  ITEM-DESCRIPTION          PIC X(100).
003100         05  ITEM-CATEGORY             PIC X(40).
003200         05  ITEM-STORAGE-LOCATION     PIC X(40).
003300         05  ITEM-QUANTITY             PIC 9(09).
003400         05  ITEM-EXPIRATION-DATE      PIC 9(08).
003500         05  ITEM-WAREHOUSE-ID         PIC 9(09).
003600         05  FILLER                    PIC X(20).
003700
003800*
003900*    ALTERNATE VIEW BREAKING THE EXPIRATION DATE OUT INTO
004000*    CCYY/MM/DD FOR EDIT AND DISPLAY LINES.  NOT USED IN ANY
004100*    CAPACITY OR QUANTITY CALCULATION.
004200*
004300     01  ITEM-EXP-DATE-VIEW REDEFINES INVENTORY-ITEM-RECORD.
004400         05  FILLER                    PIC X(288).
004500         05  ITEM-EXP-CCYY             PIC 9(04).
004600         05  ITEM-EXP-MM               PIC 9(02).
004700         05  ITEM-EXP-DD               PIC 9(02).
004800         05  FILLER                    PIC X(29).
