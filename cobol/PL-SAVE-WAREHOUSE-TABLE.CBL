000100*
000200*  PL-SAVE-WAREHOUSE-TABLE.CBL
000300*  REWRITES THE WAREHOUSE MASTER FROM WH-TABLE-ENTRY, IN
000400*  TABLE ORDER, AFTER A MAINTENANCE RUN HAS ADDED, CHANGED OR
000500*  REMOVED ENTRIES.  A LINE SEQUENTIAL FILE HAS NO WRITE-IN-
000600*  PLACE, SO THE WHOLE MASTER IS REPLACED EACH RUN.
000700*
000800*  07/03/95  R.NUNES     ORIGINAL.
000900*
001000 2100-SAVE-WAREHOUSE-TABLE.
001100
001200     OPEN OUTPUT WAREHOUSE-FILE.
001300
001400     IF WH-TABLE-COUNT NOT = ZERO
001500         PERFORM 2110-WRITE-WAREHOUSE-ENTRY
001600             VARYING WH-IX FROM 1 BY 1
001700             UNTIL WH-IX > WH-TABLE-COUNT.
001800
001900     CLOSE WAREHOUSE-FILE.
002000
002100 2100-SAVE-WAREHOUSE-TABLE-EXIT.
002200     EXIT.
002300
002400 2110-WRITE-WAREHOUSE-ENTRY.
002500
002600     MOVE WH-TE-ID (WH-IX)              TO WH-ID.
002700     MOVE WH-TE-NAME (WH-IX)             TO WH-NAME.
002800     MOVE WH-TE-LOCATION (WH-IX)          TO WH-LOCATION.
002900     MOVE WH-TE-MAX-CAPACITY (WH-IX)       TO WH-MAX-CAPACITY.
003000     MOVE WH-TE-CURR-CAPACITY (WH-IX)       TO WH-CURRENT-CAPACITY.
003100
003200     WRITE WAREHOUSE-RECORD.
003300
003400 2110-WRITE-WAREHOUSE-ENTRY-EXIT.
003500     EXIT.
