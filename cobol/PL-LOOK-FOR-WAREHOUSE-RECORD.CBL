000100*
000200*  PL-LOOK-FOR-WAREHOUSE-RECORD.CBL
000300*  SEARCHES WH-TABLE-ENTRY FOR WS-SEARCH-WH-ID.  ON RETURN,
000400*  W-FOUND-WAREHOUSE-RECORD IS "Y" AND WH-IX POINTS AT THE
000500*  MATCHING ENTRY, OR IT IS "N" AND WH-IX IS MEANINGLESS.
000600*
000700*  REPLACES THE OLD INDEXED-FILE "READ ... INVALID KEY" LOOK-
000800*  UP PARAGRAPH THE VENDOR AND STATE MAINTENANCE PROGRAMS USED
000900*  - THIS BUILD HAS NO INDEXED FILE SUPPORT, SO THE MASTER IS
001000*  HELD IN A TABLE AND SEARCHED INSTEAD.
001100*
001200*  07/03/95  R.NUNES     ORIGINAL.
001300*
001400 2200-LOOK-FOR-WAREHOUSE-RECORD.
001500
001600     MOVE "N" TO W-FOUND-WAREHOUSE-RECORD.
001700     SET WH-IX TO 1.
001800
001900     SEARCH WH-TABLE-ENTRY
002000         AT END
002100             MOVE "N" TO W-FOUND-WAREHOUSE-RECORD
002200         WHEN WH-IX > WH-TABLE-COUNT
002300             MOVE "N" TO W-FOUND-WAREHOUSE-RECORD
002400         WHEN WH-TE-ID (WH-IX) = WS-SEARCH-WH-ID
002500             MOVE "Y" TO W-FOUND-WAREHOUSE-RECORD
002600     END-SEARCH.
002700
002800 2200-LOOK-FOR-WAREHOUSE-RECORD-EXIT.
002900     EXIT.
