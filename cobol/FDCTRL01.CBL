000100*
000200*  FDCTRL01.CBL
000300*  FD AND RECORD LAYOUT FOR THE RUN-CONTROL-FILE.  ADDED PER
000400*  WAREHOUSING DEPT REQUEST TO CARRY THE NIGHT'S RUN COUNTS
000500*  FORWARD FROM ONE JOB STEP TO THE NEXT, CARRIED HERE INSTEAD
000600*  OF LEFT IN WORKING-STORAGE SO THE COUNTS SURVIVE FROM ONE
000700*  RUN TO THE NEXT.
000800*
000900*  06/30/95  R.NUNES     ORIGINAL LAYOUT.
001000*  02/11/99  T.ARCE      Y2K - LAST-RUN-DATE WAS ALREADY
001100*                        CCYYMMDD.  SIGNED OFF PER Y2K-REQ-014.
001200*
001300     FD  RUN-CONTROL-FILE
001400         LABEL RECORDS ARE OMITTED.
001500
001600     01  RUN-CONTROL-RECORD.
001700         05  CTRL-LAST-RUN-DATE        PIC 9(08).
001800         05  CTRL-WAREHOUSES-CREATED   PIC 9(07).
001900         05  CTRL-WAREHOUSES-UPDATED   PIC 9(07).
002000         05  CTRL-WAREHOUSES-DELETED   PIC 9(07).
002100         05  CTRL-WAREHOUSES-REJECTED  PIC 9(07).
002200         05  CTRL-ITEMS-ADDED          PIC 9(07).
002300         05  CTRL-ITEMS-UPDATED        PIC 9(07).
002400         05  CTRL-ITEMS-DELETED        PIC 9(07).
002500         05  CTRL-ITEMS-REJECTED       PIC 9(07).
002600         05  CTRL-TRANSFERS-ACCEPTED   PIC 9(07).
002700         05  CTRL-TRANSFERS-REJECTED   PIC 9(07).
002800         05  FILLER                    PIC X(02).
002900
003000*
003100*    LAST-RUN-DATE BROKEN OUT FOR THE END-OF-JOB DISPLAY LINE.
003200*
003300     01  CTRL-LAST-RUN-DATE-VIEW REDEFINES RUN-CONTROL-RECORD.
003400         05  CTRL-LRD-CCYY             PIC 9(04).
003500         05  CTRL-LRD-MM               PIC 9(02).
003600         05  CTRL-LRD-DD               PIC 9(02).
003700         05  FILLER                    PIC X(72).
