000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAREHOUSE-MAINTENANCE.
000300 AUTHOR.  R.NUNES.
000400 INSTALLATION.  WAREHOUSING DEPT - DATA PROCESSING.
000500 DATE-WRITTEN.  01/09/95.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    01/09/95  R.NUNES     ORIGINAL PROGRAM.  BUILT FROM THE
001200*                          OLD STATE-CODE-MAINTENANCE / PRINT-
001300*                          STATE-FILE / INQUIRY-VENDOR-BY-NUMBER
001400*                          SKELETON TO CARRY THE WAREHOUSE
001500*                          MASTER INSTEAD OF STATE CODES.
001600*    01/23/95  R.NUNES     ADDED THE CAPACITY-CLAMP EDITS ON
001700*                          ADD AND CHANGE PER WAREHOUSING DEPT
001800*                          REQUEST #1147.
001900*    03/02/95  R.NUNES     CORRECTED THE DELETE MODULE - WAS
002000*                          NOT DECREMENTING WH-TABLE-COUNT.
002100*    06/14/95  D.ALVES     ADDED THE GET-ONE INQUIRY ACTION
002200*                          CODE "G" TO THE MAINTENANCE FILE SO
002300*                          A SINGLE WAREHOUSE CAN BE PULLED
002400*                          WITHOUT RUNNING THE FULL LISTING.
002500*    11/14/98  R.NUNES     TABLE SIZE RAISED TO 2000 ENTRIES -
002600*                          SEE WSWRHS01.CBL.
002700*    01/06/99  R.NUNES     Y2K REVIEW - ALL DATE FIELDS ON THIS
002800*                          PROGRAM ARE CCYYMMDD (8-BYTE, FULL
002900*                          CENTURY) ALREADY.  NO CHANGE
003000*                          REQUIRED.  SIGNED OFF PER MEMO
003100*                          DP-99-014.
003200*    05/19/03  M.SOUZA     REJECT LOG NOW SHOWS THE OFFENDING
003300*                          WAREHOUSE ID ON A DUPLICATE-KEY
003400*                          REJECT (TICKET WH-2003-081).
003500*    01/11/99  R.NUNES     Y2K - SWITCHED THE RUN-CONTROL DATE
003600*                          STAMP FROM ACCEPT FROM DATE (2-DIGIT
003700*                          YEAR) TO ACCEPT FROM DATE YYYYMMDD
003800*                          NOW THAT THE COMPILER SUPPORTS IT.
003900*                          MEMO DP-99-014.
004000*
004100*    THIS PROGRAM MAINTAINS THE WAREHOUSE MASTER FILE.  IT
004200*    LISTS THE FULL MASTER AT THE TOP OF EVERY RUN, THEN
004300*    APPLIES ONE MAINTENANCE TRANSACTION PER RECORD READ FROM
004400*    WAREHOUSE-MAINT-FILE (ACTION CODES G/C/U/D - GET ONE,
004500*    CREATE, UPDATE, DELETE), AND REWRITES THE MASTER AT
004600*    END OF RUN.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ALPHABETIC-ACTION-CODE IS "G" "C" "U" "D".
005500 
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     COPY SLWRHS01.CBL.
005900     COPY SLWMNT01.CBL.
006000     COPY SLCTRL01.CBL.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400     COPY FDWRHS01.CBL.
006500     COPY FDWMNT01.CBL.
006600     COPY FDCTRL01.CBL.
006700 
006800 WORKING-STORAGE SECTION.
006900     COPY WSWRHS01.CBL.
007000 
007100 01  W-CTRL-FILE-WAS-EMPTY            PIC X.
007200     88  CTRL-FILE-WAS-EMPTY          VALUE "Y".
007300 
007400 01  W-WMNT-EOF-SW                    PIC X.
007500     88  WMNT-EOF                     VALUE "Y".
007600 
007700 01  W-REJECT-REASON                  PIC X(40).
007800 
007900 01  W-RUN-COUNTERS.
008000     05  W-WH-CREATED-CT              PIC 9(07) COMP.
008100     05  W-WH-UPDATED-CT              PIC 9(07) COMP.
008200     05  W-WH-DELETED-CT              PIC 9(07) COMP.
008300     05  W-WH-INQUIRED-CT              PIC 9(07) COMP.
008400     05  W-WH-REJECTED-CT             PIC 9(07) COMP.
008500     05  FILLER                       PIC X(05).
008600 
008700*
008800*    CAPACITY-ONLY WORK AREA - GIVES US A THIRD REDEFINES IN
008900*    THIS PROGRAM (THE OTHER TWO COME IN ON THE FDWRHS01 AND
009000*    FDWMNT01 COPYBOOKS) FOR PRINTING THE AVAILABLE-CAPACITY
009100*    FIGURE ON THE LISTING WITHOUT A SEPARATE COMPUTE-AND-MOVE
009200*    STEP EVERY TIME.
009300*
009400 01  W-CAPACITY-WORK-AREA.
009500     05  W-AVAILABLE-CAPACITY         PIC 9(09).
009600     05  FILLER                       PIC X(05).
009700 01  W-CAPACITY-EDIT-VIEW REDEFINES W-CAPACITY-WORK-AREA.
009800     05  W-AVAILABLE-CAPACITY-ED      PIC ZZZZZZZZ9.
009900     05  FILLER                       PIC X(05).
010000 
010100 01  W-LISTING-LINE.
010200     05  FILLER                       PIC X(03) VALUE SPACES.
010300     05  WL-ID                        PIC ZZZZZZZZ9.
010400     05  FILLER                       PIC X(03) VALUE SPACES.
010500     05  WL-NAME                      PIC X(60).
010600     05  FILLER                       PIC X(03) VALUE SPACES.
010700     05  WL-LOCATION                  PIC X(60).
010800     05  FILLER                       PIC X(03) VALUE SPACES.
010900     05  WL-MAX-CAPACITY              PIC ZZZZZZZZ9.
011000     05  FILLER                       PIC X(03) VALUE SPACES.
011100     05  WL-CURR-CAPACITY             PIC ZZZZZZZZ9.
011200 
011300 PROCEDURE DIVISION.
011400 
011500 0000-MAIN-LOGIC.
011600 
011700     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
011800 
011900     PERFORM 3000-LIST-WAREHOUSES THRU 3000-LIST-WAREHOUSES-EXIT
012000         VARYING WH-IX FROM 1 BY 1
012100         UNTIL WH-IX > WH-TABLE-COUNT.
012200 
012300     PERFORM 4000-PROCESS-ONE-TRANSACTION
012400         THRU 4000-PROCESS-ONE-TRANSACTION-EXIT
012500         UNTIL WMNT-EOF.
012600 
012700     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
012800 
012900     STOP RUN.
013000 
013100 0000-MAIN-LOGIC-EXIT.
013200     EXIT.
013300 
013400 1000-INITIALIZE.
013500 
013600     PERFORM 2000-LOAD-WAREHOUSE-TABLE
013700         THRU 2000-LOAD-WAREHOUSE-TABLE-EXIT.
013800 
013900     MOVE ZERO TO W-WH-CREATED-CT W-WH-UPDATED-CT W-WH-DELETED-CT
014000                  W-WH-INQUIRED-CT W-WH-REJECTED-CT.
014100 
014200     OPEN INPUT WAREHOUSE-MAINT-FILE.
014300     MOVE "N" TO W-WMNT-EOF-SW.
014400     PERFORM 1100-READ-MAINT-FILE THRU 1100-READ-MAINT-FILE-EXIT.
014500 
014600     PERFORM 1200-READ-RUN-CONTROL
014700         THRU 1200-READ-RUN-CONTROL-EXIT.
014800 
014900 1000-INITIALIZE-EXIT.
015000     EXIT.
015100 
015200*
015300*    THE RUN-CONTROL-FILE CARRIES ONE RECORD FORWARD FROM JOB
015400*    STEP TO JOB STEP.  ON A BRAND-NEW SITE THE FILE DOES NOT
015500*    EXIST YET, SO A MISSING/EMPTY FILE JUST STARTS THE
015600*    COUNTERS AT ZERO.  ONLY THIS PROGRAM'S OWN WAREHOUSE
015700*    COUNTERS ARE CHANGED - THE ITEM AND TRANSFER COUNTERS
015800*    PASS THROUGH UNTOUCHED FOR THE LATER JOB STEPS TO SET.
015900*
016000 1200-READ-RUN-CONTROL.
016100 
016200     MOVE "N" TO W-CTRL-FILE-WAS-EMPTY.
016300     OPEN INPUT RUN-CONTROL-FILE.
016400     READ RUN-CONTROL-FILE
016500         AT END
016600             MOVE "Y" TO W-CTRL-FILE-WAS-EMPTY
016700     END-READ.
016800     CLOSE RUN-CONTROL-FILE.
016900 
017000     IF CTRL-FILE-WAS-EMPTY
017100         INITIALIZE RUN-CONTROL-RECORD
017200     END-IF.
017300 
017400 1200-READ-RUN-CONTROL-EXIT.
017500     EXIT.
017600 
017700 1100-READ-MAINT-FILE.
017800 
017900     READ WAREHOUSE-MAINT-FILE
018000         AT END
018100             MOVE "Y" TO W-WMNT-EOF-SW
018200     END-READ.
018300 
018400 1100-READ-MAINT-FILE-EXIT.
018500     EXIT.
018600 
018700 COPY PL-LOOK-FOR-WAREHOUSE-RECORD.CBL.
018800 COPY PL-LOAD-WAREHOUSE-TABLE.CBL.
018900 COPY PL-SAVE-WAREHOUSE-TABLE.CBL.
019000 
019100 3000-LIST-WAREHOUSES.
019200 
019300     MOVE WH-TE-ID (WH-IX)            TO WL-ID.
019400     MOVE WH-TE-NAME (WH-IX)          TO WL-NAME.
019500     MOVE WH-TE-LOCATION (WH-IX)      TO WL-LOCATION.
019600     MOVE WH-TE-MAX-CAPACITY (WH-IX)  TO WL-MAX-CAPACITY.
019700     MOVE WH-TE-CURR-CAPACITY (WH-IX) TO WL-CURR-CAPACITY.
019800     DISPLAY W-LISTING-LINE.
019900 
020000 3000-LIST-WAREHOUSES-EXIT.
020100     EXIT.
020200 
020300 4000-PROCESS-ONE-TRANSACTION.
020400 
020500     MOVE WMT-WH-ID TO WS-SEARCH-WH-ID.
020600     PERFORM 2200-LOOK-FOR-WAREHOUSE-RECORD
020700         THRU 2200-LOOK-FOR-WAREHOUSE-RECORD-EXIT.
020800 
020900     EVALUATE TRUE
021000         WHEN WMT-INQUIRE                                           061495
021100             PERFORM 4100-WAREHOUSE-INQUIRY-MODULE
021200                 THRU 4100-WAREHOUSE-INQUIRY-MODULE-EXIT
021300         WHEN WMT-CREATE
021400             PERFORM 4200-WAREHOUSE-ADD-MODULE
021500                 THRU 4200-WAREHOUSE-ADD-MODULE-EXIT
021600         WHEN WMT-UPDATE
021700             PERFORM 4300-WAREHOUSE-CHANGE-MODULE
021800                 THRU 4300-WAREHOUSE-CHANGE-MODULE-EXIT
021900         WHEN WMT-DELETE
022000             PERFORM 4400-WAREHOUSE-DELETE-MODULE
022100                 THRU 4400-WAREHOUSE-DELETE-MODULE-EXIT
022200         WHEN OTHER
022300             MOVE "UNKNOWN ACTION CODE" TO W-REJECT-REASON
022400             PERFORM 4900-REJECT-TRANSACTION
022500                 THRU 4900-REJECT-TRANSACTION-EXIT
022600     END-EVALUATE.
022700 
022800     PERFORM 1100-READ-MAINT-FILE THRU 1100-READ-MAINT-FILE-EXIT.
022900 
023000 4000-PROCESS-ONE-TRANSACTION-EXIT.
023100     EXIT.
023200 
023300*
023400*    BATCH FLOW STEP 2 - GET ONE.  NOT-FOUND IS AN ERROR
023500*    CONDITION PER THE SPEC; WE LOG IT AS A REJECT SO THE
023600*    RUN LOG CARRIES IT FORWARD.
023700*
023800 4100-WAREHOUSE-INQUIRY-MODULE.
023900 
024000     IF FOUND-WAREHOUSE-RECORD
024100         MOVE WH-TE-ID (WH-IX)            TO WL-ID
024200         MOVE WH-TE-NAME (WH-IX)          TO WL-NAME
024300         MOVE WH-TE-LOCATION (WH-IX)      TO WL-LOCATION
024400         MOVE WH-TE-MAX-CAPACITY (WH-IX)  TO WL-MAX-CAPACITY
024500         MOVE WH-TE-CURR-CAPACITY (WH-IX) TO WL-CURR-CAPACITY
024600         DISPLAY "WAREHOUSE INQUIRY - " W-LISTING-LINE
024700         ADD 1 TO W-WH-INQUIRED-CT
024800     ELSE
024900         MOVE "WAREHOUSE NOT FOUND" TO W-REJECT-REASON
025000         PERFORM 4900-REJECT-TRANSACTION
025100             THRU 4900-REJECT-TRANSACTION-EXIT
025200     END-IF.
025300 
025400 4100-WAREHOUSE-INQUIRY-MODULE-EXIT.
025500     EXIT.
025600 
025700*
025800*    BATCH FLOW STEP 3 - CREATE.  RULE R1 DEFAULTS CURRENT
025900*    CAPACITY TO ZERO WHEN NOT SUPPLIED; RULE R2 CLAMPS IT
026000*    DOWN TO MAX CAPACITY.  A DUPLICATE WH-ID IS REJECTED -
026100*    THE FLAT MASTER HAS NO KEY-UNIQUENESS ENFORCEMENT OF
026200*    ITS OWN THE WAY A DATA BASE WOULD, SO THE PROGRAM HAS TO
026300*    CARRY IT.
026400*
026500 4200-WAREHOUSE-ADD-MODULE.
026600 
026700     IF FOUND-WAREHOUSE-RECORD
026800         MOVE "DUPLICATE WAREHOUSE ID" TO W-REJECT-REASON
026900         PERFORM 4900-REJECT-TRANSACTION
027000             THRU 4900-REJECT-TRANSACTION-EXIT
027100     ELSE
027200         ADD 1 TO WH-TABLE-COUNT
027300         SET WH-IX TO WH-TABLE-COUNT
027400         MOVE WMT-WH-ID           TO WH-TE-ID (WH-IX)
027500         MOVE WMT-WH-NAME         TO WH-TE-NAME (WH-IX)
027600         MOVE WMT-WH-LOCATION     TO WH-TE-LOCATION (WH-IX)
027700         MOVE WMT-WH-MAX-CAPACITY TO WH-TE-MAX-CAPACITY (WH-IX)
027800         IF WMT-CURR-CAP-SUPPLIED
027900             MOVE WMT-WH-CURRENT-CAPACITY
028000                 TO WH-TE-CURR-CAPACITY (WH-IX)
028100         ELSE
028200             MOVE ZERO TO WH-TE-CURR-CAPACITY (WH-IX)
028300         END-IF
028400         IF WH-TE-CURR-CAPACITY (WH-IX) >                          REQ1147
028500                 WH-TE-MAX-CAPACITY (WH-IX)
028600             MOVE WH-TE-MAX-CAPACITY (WH-IX)
028700                 TO WH-TE-CURR-CAPACITY (WH-IX)                    REQ1147
028800         END-IF
028900         ADD 1 TO W-WH-CREATED-CT
029000         DISPLAY "WAREHOUSE ADDED    - ID " WMT-WH-ID
029100     END-IF.
029200 
029300 4200-WAREHOUSE-ADD-MODULE-EXIT.
029400     EXIT.
029500 
029600*
029700*    BATCH FLOW STEP 4 - UPDATE.  RULE R3 RE-CLAMPS CURRENT
029800*    CAPACITY IF THE NEW MAX CAPACITY IS SMALLER THAN WHAT IS
029900*    ALREADY ON HAND.  WH-CURRENT-CAPACITY IS NOT TOUCHED BY
030000*    THE INPUT ITSELF - ONLY THE CLAMP CAN CHANGE IT HERE.
030100*
030200 4300-WAREHOUSE-CHANGE-MODULE.
030300 
030400     IF NOT FOUND-WAREHOUSE-RECORD
030500         MOVE "WAREHOUSE NOT FOUND" TO W-REJECT-REASON
030600         PERFORM 4900-REJECT-TRANSACTION
030700             THRU 4900-REJECT-TRANSACTION-EXIT
030800     ELSE
030900         MOVE WMT-WH-NAME         TO WH-TE-NAME (WH-IX)
031000         MOVE WMT-WH-LOCATION     TO WH-TE-LOCATION (WH-IX)
031100         MOVE WMT-WH-MAX-CAPACITY TO WH-TE-MAX-CAPACITY (WH-IX)
031200         IF WH-TE-CURR-CAPACITY (WH-IX) >                          REQ1147
031300                 WH-TE-MAX-CAPACITY (WH-IX)
031400             MOVE WH-TE-MAX-CAPACITY (WH-IX)
031500                 TO WH-TE-CURR-CAPACITY (WH-IX)                    REQ1147
031600         END-IF
031700         ADD 1 TO W-WH-UPDATED-CT
031800         DISPLAY "WAREHOUSE CHANGED  - ID " WMT-WH-ID
031900     END-IF.
032000 
032100 4300-WAREHOUSE-CHANGE-MODULE-EXIT.
032200     EXIT.
032300 
032400*
032500*    BATCH FLOW STEP 5 - DELETE.  THIS PROGRAM DOES NOT CHECK
032600*    FOR ITEMS STILL ON HAND IN THIS WAREHOUSE BEFORE DELETING
032700*    IT - WAREHOUSING DEPT HAS NOT ASKED FOR THAT EDIT YET.
032800*    A SWAP-WITH-LAST-ENTRY COLLAPSES THE
032900*    TABLE; ORDER OF THE MASTER FILE ON THE NEXT RUN IS NOT
033000*    SIGNIFICANT.
033100*
033200 4400-WAREHOUSE-DELETE-MODULE.
033300 
033400     IF NOT FOUND-WAREHOUSE-RECORD
033500         MOVE "WAREHOUSE NOT FOUND" TO W-REJECT-REASON
033600         PERFORM 4900-REJECT-TRANSACTION
033700             THRU 4900-REJECT-TRANSACTION-EXIT
033800     ELSE
033900         IF WH-IX < WH-TABLE-COUNT
034000             MOVE WH-TABLE-ENTRY (WH-TABLE-COUNT)
034100                 TO WH-TABLE-ENTRY (WH-IX)
034200         END-IF
034300         SUBTRACT 1 FROM WH-TABLE-COUNT                             030295
034400         ADD 1 TO W-WH-DELETED-CT
034500         DISPLAY "WAREHOUSE DELETED  - ID " WMT-WH-ID
034600     END-IF.
034700 
034800 4400-WAREHOUSE-DELETE-MODULE-EXIT.
034900     EXIT.
035000 
035100 4900-REJECT-TRANSACTION.
035200 
035300     ADD 1 TO W-WH-REJECTED-CT.
035400     DISPLAY "*** WAREHOUSE TRANSACTION REJECTED - ID "
035500         WMT-WH-ID " - " W-REJECT-REASON.                          WH03081
035600 
035700 4900-REJECT-TRANSACTION-EXIT.
035800     EXIT.
035900 
036000 9000-TERMINATE.
036100 
036200     CLOSE WAREHOUSE-MAINT-FILE.
036300 
036400     PERFORM 2100-SAVE-WAREHOUSE-TABLE
036500         THRU 2100-SAVE-WAREHOUSE-TABLE-EXIT.
036600 
036700     ADD W-WH-CREATED-CT  TO CTRL-WAREHOUSES-CREATED.
036800     ADD W-WH-UPDATED-CT  TO CTRL-WAREHOUSES-UPDATED.
036900     ADD W-WH-DELETED-CT  TO CTRL-WAREHOUSES-DELETED.
037000     ADD W-WH-REJECTED-CT TO CTRL-WAREHOUSES-REJECTED.
037100     ACCEPT CTRL-LAST-RUN-DATE FROM DATE YYYYMMDD.                 DP99014
037200 
037300     OPEN OUTPUT RUN-CONTROL-FILE.
037400     WRITE RUN-CONTROL-RECORD.
037500     CLOSE RUN-CONTROL-FILE.
037600 
037700     DISPLAY "WAREHOUSE MAINTENANCE RUN TOTALS".
037800     DISPLAY "  INQUIRIES ...... " W-WH-INQUIRED-CT.
037900     DISPLAY "  CREATED ........ " W-WH-CREATED-CT.
038000     DISPLAY "  UPDATED ........ " W-WH-UPDATED-CT.
038100     DISPLAY "  DELETED ........ " W-WH-DELETED-CT.
038200     DISPLAY "  REJECTED ....... " W-WH-REJECTED-CT.
038300 
038400 9000-TERMINATE-EXIT.
038500     EXIT.
