000100*
000200*  FDTRAN01.CBL
000300*  FD AND RECORD LAYOUT FOR THE TRANSFER-REQUEST-FILE.
000400*  TRANSIENT INPUT TO THE TRANSFER BATCH RUN - THIS RECORD IS
000500*  NEVER REWRITTEN, ONLY READ.
000600*
000700*  11/02/98  R.NUNES     ORIGINAL LAYOUT.
000800*  02/11/99  T.ARCE      Y2K SIGN-OFF - NO DATE FIELDS ON THIS
000900*                        RECORD.  PER Y2K-REQ-014.
001000*
001100     FD  TRANSFER-REQUEST-FILE
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  TRANSFER-REQUEST-RECORD.
001500         05  TR-SOURCE-WAREHOUSE-ID    PIC 9(09).
001600         05  TR-DEST-WAREHOUSE-ID      PIC 9(09).
001700         05  TR-SKU                    PIC X(30).
001800         05  TR-QUANTITY               PIC 9(09).
001900         05  TR-QUANTITY-SUPPLIED      PIC X(01).
002000             88  TR-QTY-WAS-SUPPLIED       VALUE "Y".
002100         05  FILLER                    PIC X(11).
002200
002300*
002400*    ALTERNATE VIEW USED WHEN THE TWO WAREHOUSE KEYS HAVE TO
002500*    BE COMPARED OR DISPLAYED AS A PAIR (SOURCE/DEST EQUALITY
002600*    EDIT, ERROR LINES).
002700*
002800     01  TR-WAREHOUSE-PAIR-VIEW REDEFINES TRANSFER-REQUEST-RECORD.
002900         05  TR-PAIR-SOURCE-ID         PIC 9(09).
003000         05  TR-PAIR-DEST-ID           PIC 9(09).
003100         05  FILLER                    PIC X(51).
